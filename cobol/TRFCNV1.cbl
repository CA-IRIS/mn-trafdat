000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFCNV1.
000300 AUTHOR. R. D. HOLTZ.
000400 INSTALLATION. T54 TRAFFIC SYSTEMS.
000500 DATE-WRITTEN. 03/19/91.
000600 DATE-COMPILED.
000700 SECURITY. STATE DOT - TRAFFIC SYSTEMS - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CONVERTS ONE SENSOR'S RAW VEHICLE EVENT LOG (.VLOG) FOR THE     *
001200*  REQUESTED DATE INTO THE TWO 2880-SLOT 30-SECOND BINNED          *
001300*  SAMPLE ARRAYS -- VOLUME (.V30) AND AVERAGE SPEED (.S30) --      *
001400*  THAT THE REST OF THE ARCHIVE SUBSYSTEM READS.  TIMESTAMPS       *
001500*  MISSING FROM THE RAW LOG ARE REPAIRED BY FORWARD AND            *
001600*  BACKWARD PROPAGATION AND, FAILING THOSE, BY GAP                 *
001700*  INTERPOLATION BEFORE THE EVENTS ARE BINNED.                     *
001800*                                                                  *
001900*J    JCL..                                                        *
002000*                                                                  *
002100* //TRFCNV1  EXEC PGM=TRFCNV1                                      *
002200* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002300* //SYSOUT   DD SYSOUT=*                                           *
002400* //PARMIN   DD DSN=T54.T9522T.TRFDAT.PARMCARD,DISP=SHR             *
002500* //VLOGIN   DD DISP=SHR,DSN=T54.T9522T.TRFDAT.VLOG.DATA            *
002600* //V30OUT   DD DSN=T54.T9522T.TRFDAT.V30.OUTPUT,                   *
002700* //            DISP=(,CATLG,CATLG),                                *
002800* //            UNIT=USER,                                          *
002900* //            SPACE=(CYL,(5,5),RLSE),                             *
003000* //            DCB=(RECFM=FB,LRECL=10,BLKSIZE=0)                   *
003100* //S30OUT   DD DSN=T54.T9522T.TRFDAT.S30.OUTPUT,                   *
003200* //            DISP=(,CATLG,CATLG),                                *
003300* //            UNIT=USER,                                          *
003400* //            SPACE=(CYL,(5,5),RLSE),                             *
003500* //            DCB=(RECFM=FB,LRECL=10,BLKSIZE=0)                   *
003600* //SYSIPT   DD DUMMY                                               *
003700* //*                                                               *
003800*                                                                  *
003900*P    ENTRY PARAMETERS..                                           *
004000*     ONE CONTROL CARD ON PARMIN -- REQUEST YEAR, REQUEST DATE,     *
004100*     AND THE TARGET SAMPLE FILE NAME (.V30 OR .S30).               *
004200*                                                                  *
004300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004400*     I/O ERROR ON FILES.  FATAL EVENT-REPAIR ERRORS (NO STAMP     *
004500*     AFTER REPAIR, PERIOD OUT OF RANGE, NON-POSITIVE HEADWAY)      *
004600*     ABEND THE RUN WITH NO OUTPUT CATALOGED.                       *
004700*                                                                  *
004800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004900*                                                                  *
005000*     TRFVALD  ---- REQUEST VALIDATION ELEMENT                     *
005100*                                                                  *
005200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
005300*     WS-MAX-EVENTS -- UPPER LIMIT ON THE IN-MEMORY EVENT TABLE.    *
005400*                                                                  *
005500********************************************************************
005600*--------------------------------------------------------------------*
005700* MAINTENANCE LOG                                                   *
005800* DATE      BY   REQUEST   DESCRIPTION                              *
005900* --------  ---  --------  ----------------------------------------- *
006000* 03/19/91  RDH  SR-0118   ORIGINAL VERSION -- VOLUME BIN ONLY.      *
006100* 07/02/91  RDH  SR-0133   ADDED BACKWARD PROPAGATION PASS --        *
006200*                          FORWARD-ONLY REPAIR WAS LEAVING THE       *
006300*                          FIRST FEW EVENTS OF A LOG UNSTAMPED.      *
006400* 02/14/92  DPM  SR-0201   ADDED GAP INTERPOLATION PASS AND THE      *
006500*                          SPEED (.S30) OUTPUT FILE.                 *
006600* 08/04/94  JLP  SR-0387   ADDED DETECTOR RESET ('*') LINE           *
006700*                          HANDLING PER FIELD ENGINEERING REQUEST.   *
006800* 05/12/97  CNW  SR-0502   CORRECTED SAMPLE-PERIOD ADVANCE TO        *
006900*                          EMIT ONE PERIOD AT A TIME INSTEAD OF      *
007000*                          JUMPING DIRECTLY TO THE EVENT'S PERIOD -- *
007100*                          INTERVENING EMPTY PERIODS WERE BEING      *
007200*                          LEFT AS MISSING INSTEAD OF ZERO VOLUME.   *
007300* 11/09/98  CNW  SR-0511   YEAR-2000 REVIEW -- ALL DATE/TIME WORK    *
007400*                          IN THIS PROGRAM IS MS-OF-DAY, NOT A       *
007500*                          CALENDAR DATE.  NO CHANGE REQUIRED.       *
007600* 01/06/99  CNW  SR-0511   Y2K SIGN-OFF.  RE-RAN FULL REGRESSION    *
007700*                          DECK AGAINST ARCHIVED VLOG SAMPLES, NO    *
007800*                          FAILURES.                                 *
007900* 09/22/03  MTF  SR-0588   CALLS TRFVALD FOR REQUEST VALIDATION      *
008000*                          INSTEAD OF ITS OWN IN-LINE CHECKS, SO     *
008100*                          THE NEW CATALOG PROGRAMS CAN SHARE THE    *
008200*                          SAME RULES.                               *
008300*--------------------------------------------------------------------*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS TRF-DIGIT-CLASS IS '0123456789'
008900     UPSI-0 IS TRF-TRACE-SW ON STATUS IS TRF-TRACE-ON.
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200     SELECT PARM-FILE ASSIGN TO PARMIN
009300         FILE STATUS IS WS-PARM-FILE-STATUS.
009400     SELECT VLOG-FILE ASSIGN TO VLOGIN
009500         FILE STATUS IS WS-VLOG-FILE-STATUS.
009600     SELECT V30-FILE  ASSIGN TO V30OUT
009700         FILE STATUS IS WS-V30-FILE-STATUS.
009800     SELECT S30-FILE  ASSIGN TO S30OUT
009900         FILE STATUS IS WS-S30-FILE-STATUS.
010000 EJECT
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  PARM-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 COPY TRFPARM.
010700 EJECT
010800 FD  VLOG-FILE
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS.
011100 01  VLOG-REC.
011200     05  VLOG-TEXT               PIC X(36).
011300     05  FILLER                  PIC X(04).
011400 EJECT
011500 FD  V30-FILE
011600     RECORDING MODE IS F
011700     BLOCK CONTAINS 0 RECORDS.
011800 COPY TRFBINRC REPLACING ==TRF-BIN-RECORD==     BY ==V30-OUT-RECORD==
011900                         ==TRF-BIN-RECORD-NUM== BY ==V30-OUT-RECORD-NUM==.
012000 EJECT
012100 FD  S30-FILE
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS.
012400 COPY TRFBINRC REPLACING ==TRF-BIN-RECORD==     BY ==S30-OUT-RECORD==
012500                         ==TRF-BIN-RECORD-NUM== BY ==S30-OUT-RECORD-NUM==.
012600 EJECT
012700 WORKING-STORAGE SECTION.
012800 01  FILLER PIC X(32)
012900     VALUE 'TRFCNV1 WORKING STORAGE BEGINS '.
013000********************************************************************
013100*    READ ONLY CONSTANTS AND COUNTERS                              *
013200********************************************************************
013300 77  WS-MAX-EVENTS               PIC S9(9) COMP VALUE +20000.
013400 77  WS-EVENT-COUNT              PIC S9(9) COMP VALUE ZERO.
013500 77  ET-IX                       PIC S9(9) COMP.
013600 77  WS-EVENTS-READ-CNT          PIC S9(9) COMP VALUE ZERO.
013700 77  WS-RESET-CNT                PIC S9(9) COMP VALUE ZERO.
013800 77  WS-REPAIR-CNT               PIC S9(9) COMP VALUE ZERO.
013900 77  WS-PERIODS-EMITTED-CNT      PIC S9(9) COMP VALUE ZERO.
014000 EJECT
014100********************************************************************
014200*                F I L E   S T A T U S   A R E A                  *
014300********************************************************************
014400 01  FILE-STATUS-WORK-AREA.
014500     05  WS-PARM-FILE-STATUS     PIC X(02).
014600     05  WS-VLOG-FILE-STATUS     PIC X(02).
014700     05  WS-V30-FILE-STATUS      PIC X(02).
014800     05  WS-S30-FILE-STATUS      PIC X(02).
014900     05  FILLER                  PIC X(08).
015000 EJECT
015100********************************************************************
015200*                    C O N T R O L   S W I T C H E S               *
015300********************************************************************
015400 01  CONTROL-SWITCH-AREA.
015500     05  WS-VLOG-EOF-SW          PIC X(01).
015600         88  VLOG-AT-EOF             VALUE 'Y'.
015700     05  FILLER                  PIC X(03).
015800 EJECT
015900********************************************************************
016000*         V E H I C L E   E V E N T   P A R S E   A R E A          *
016100********************************************************************
016200 01  PARSE-WORK-AREA.
016300     05  WS-VLOG-LINE            PIC X(36).
016400     05  WS-FLD1                 PIC X(12).
016500     05  WS-FLD2                 PIC X(12).
016600     05  WS-FLD3                 PIC X(12).
016700     05  WS-FLD4                 PIC X(12).
016800     05  WS-FIELD-COUNT          PIC S9(4) COMP.
016900     05  WS-SCAN-FIELD           PIC X(12).
017000     05  WS-SCAN-LEN             PIC S9(4) COMP.
017100     05  WS-SCAN-IX              PIC S9(4) COMP.
017200     05  WS-SCAN-VALID-SW        PIC X(01).
017300         88  WS-SCAN-IS-VALID        VALUE 'Y'.
017400     05  WS-STAMP-HH-N           PIC 9(02).
017500     05  WS-STAMP-MM-N           PIC 9(02).
017600     05  WS-STAMP-SS-N           PIC 9(02).
017700     05  WS-STAMP-VALID-SW       PIC X(01).
017800         88  WS-STAMP-IS-VALID       VALUE 'Y'.
017850     05  FILLER                  PIC X(04).
017900 EJECT
018000********************************************************************
018100*   CURRENT-EVENT -- ONE PARSED VLOG LINE, BEFORE TABLE STORAGE    *
018200********************************************************************
018300 COPY TRFEVREC REPLACING ==EV-ENTRY== BY ==CURRENT-EVENT==.
018500 EJECT
018600********************************************************************
018700*   EVENT-TABLE -- ONE DAY'S PARSED, REPAIRED AND BINNED EVENTS    *
018800********************************************************************
018900 01  EVENT-TABLE.
019000     05  FILLER                  PIC X(04) VALUE 'EVTB'.
019100     05  ET-ENTRY OCCURS 1 TO 20000 TIMES
019200             DEPENDING ON WS-EVENT-COUNT.
019300         10  ET-RESET-SW         PIC X(01).
019400             88  ET-IS-RESET         VALUE 'Y'.
019500         10  ET-DUR-IND          PIC X(01).
019600             88  ET-DUR-KNOWN        VALUE 'Y'.
019700         10  ET-DURATION         PIC S9(9) COMP.
019800         10  ET-HDWY-IND         PIC X(01).
019900             88  ET-HDWY-KNOWN       VALUE 'Y'.
020000         10  ET-HEADWAY          PIC S9(9) COMP.
020100         10  ET-STMP-IND         PIC X(01).
020200             88  ET-STMP-KNOWN       VALUE 'Y'.
020300         10  ET-STAMP-MS         PIC S9(9) COMP.
020400         10  ET-SPD-IND          PIC X(01).
020500             88  ET-SPD-KNOWN        VALUE 'Y'.
020600         10  ET-SPEED            PIC S9(3) COMP.
020700 EJECT
020800********************************************************************
020900*        T I M E S T A M P   R E P A I R   W O R K   A R E A       *
021000********************************************************************
021100 01  TIMESTAMP-REPAIR-WORK-AREA.
021200     05  WS-CARRY-KNOWN-SW       PIC X(01).
021300         88  WS-CARRY-IS-KNOWN       VALUE 'Y'.
021400     05  WS-CARRY-STAMP          PIC S9(9) COMP.
021500     05  WS-SPS-IX               PIC S9(9) COMP.
021600     05  WS-SPS-PARM             PIC S9(9) COMP.
021700     05  WS-SPS-HEADWAY-CALC     PIC S9(9) COMP.
021800     05  WS-GPS-IX               PIC S9(9) COMP.
021900     05  WS-GPS-RESULT           PIC S9(9) COMP.
022000     05  WS-GPS-KNOWN-SW         PIC X(01).
022100         88  WS-GPS-IS-KNOWN         VALUE 'Y'.
022200     05  WS-GAP-KNOWN-SW         PIC X(01).
022300         88  WS-GAP-IS-KNOWN         VALUE 'Y'.
022400     05  WS-GAP-LAST-STAMP       PIC S9(9) COMP.
022500     05  WS-GAP-BUF-COUNT        PIC S9(9) COMP.
022600     05  WS-GAP-BUF-START-IX     PIC S9(9) COMP.
022700     05  WS-GAP-WALK-IX          PIC S9(9) COMP.
022800     05  WS-GAP-WALK-STAMP       PIC S9(9) COMP.
022900     05  WS-GAP-GAP              PIC S9(9) COMP.
023000     05  WS-GAP-T                PIC S9(9) COMP.
023100     05  WS-GAP-HEADWAY          PIC S9(9) COMP.
023150     05  FILLER                  PIC X(04).
023200 EJECT
023300********************************************************************
023400*              S A M P L E - P E R I O D   A C C U M U L A T O R   *
023500********************************************************************
023600 COPY TRFACUM.
023700 01  BINNING-WORK-AREA.
023800     05  WS-PERIOD               PIC S9(4) COMP.
023900     05  WS-NEXT-PERIOD          PIC S9(4) COMP.
024000     05  WS-EMIT-VOLUME          PIC S9(4) COMP.
024100     05  WS-EMIT-SPEED           PIC S9(4) COMP.
024200     05  WS-BIN-IX               PIC S9(4) COMP.
024250     05  FILLER                  PIC X(04).
024300 EJECT
024400********************************************************************
024500*         O U T P U T   B I N   T A B L E S   (2880 SLOTS)         *
024600********************************************************************
024700 01  VOLUME-BIN-TABLE.
024800     05  FILLER                  PIC X(04) VALUE 'VB01'.
024900     05  VB-SLOT                 PIC S9(03) COMP
025000                                 OCCURS 2880 TIMES
025100                                 VALUE -1.
025200 01  SPEED-BIN-TABLE.
025300     05  FILLER                  PIC X(04) VALUE 'SB01'.
025400     05  SB-SLOT                 PIC S9(03) COMP
025500                                 OCCURS 2880 TIMES
025600                                 VALUE -1.
025700 EJECT
025800********************************************************************
025900*         R E Q U E S T   V A L I D A T I O N   P A R M S          *
026000********************************************************************
026100 COPY TRFVALPM.
026200 01  FILLER PIC X(32)
026300     VALUE 'TRFCNV1 WORKING STORAGE ENDS   '.
026400 EJECT
026500 LINKAGE SECTION.
026600 EJECT
026700 PROCEDURE DIVISION.
026800********************************************************************
026900*                        MAINLINE LOGIC                           *
027000********************************************************************
027100
027200 0000-CONTROL-PROCESS.
027300     PERFORM 1000-INITIALIZATION
027400         THRU 1099-EXIT.
027500     PERFORM 1100-OPEN-FILES
027600         THRU 1199-EXIT.
027700     PERFORM 1200-READ-PARM-CARD
027800         THRU 1299-EXIT.
027900     PERFORM 1300-VALIDATE-REQUEST
028000         THRU 1399-EXIT.
028100     IF VP-CONV-IS-ALLOWED
028200         PERFORM 1400-OPEN-CONVERSION-FILES
028300             THRU 1499-EXIT
028400         PERFORM 2000-LOAD-EVENT-LOG
028500             THRU 2000-EXIT
028600         PERFORM 2100-FORWARD-PROPAGATE
028700             THRU 2100-EXIT
028800         PERFORM 2200-BACKWARD-PROPAGATE
028900             THRU 2200-EXIT
029000         PERFORM 2300-GAP-INTERPOLATE
029100             THRU 2300-EXIT
029200         PERFORM 2400-BIN-EVENTS
029300             THRU 2400-EXIT
029400         PERFORM 2500-WRITE-OUTPUT-BINS
029500             THRU 2500-EXIT
029600         PERFORM 1500-CLOSE-CONVERSION-FILES
029700             THRU 1599-EXIT
029800     ELSE
029900         DISPLAY 'TRFCNV1 - REQUEST REJECTED, NO CONVERSION DONE'
030000     END-IF.
030100     PERFORM EOJ9000-CLOSE-FILES
030200         THRU EOJ9999-EXIT.
030300     GOBACK.
030400 EJECT
030500********************************************************************
030600*                         INITIALIZATION                          *
030700********************************************************************
030800
030900 1000-INITIALIZATION.
031000     MOVE ZERO TO WS-EVENT-COUNT.
031100     MOVE ZERO TO WS-EVENTS-READ-CNT WS-RESET-CNT
031200                  WS-REPAIR-CNT WS-PERIODS-EMITTED-CNT.
031300     SET SP-NOT-RESET TO TRUE.
031400     MOVE -1 TO SP-PERIOD.
031500     MOVE ZERO TO SP-VOLUME SP-SPEED-SUM SP-SPEED-CNT.
031600 1099-EXIT.
031700     EXIT.
031800 EJECT
031900********************************************************************
032000*                    OPEN THE PARAMETER FILE                      *
032100********************************************************************
032200
032300 1100-OPEN-FILES.
032400     OPEN INPUT PARM-FILE.
032500     IF WS-PARM-FILE-STATUS NOT = '00'
032600         DISPLAY 'ERROR OPENING PARM FILE, STATUS ='
032700                 WS-PARM-FILE-STATUS
032800         GO TO EOJ9900-ABEND
032900     END-IF.
033000 1199-EXIT.
033100     EXIT.
033200 EJECT
033300********************************************************************
033400*                 READ AND VALIDATE THE CONTROL CARD               *
033500********************************************************************
033600
033700 1200-READ-PARM-CARD.
033800     READ PARM-FILE
033900         AT END
034000             DISPLAY 'NO CONTROL CARD PRESENT ON PARMIN'
034100             GO TO EOJ9900-ABEND
034200     END-READ.
034300     MOVE TP-YEAR      TO VP-YEAR.
034400     MOVE TP-DATE      TO VP-DATE.
034500     MOVE TP-FILE-NAME TO VP-FILE-NAME.
034600     CLOSE PARM-FILE.
034700 1299-EXIT.
034800     EXIT.
034900
035000 1300-VALIDATE-REQUEST.
035100     CALL 'TRFVALD' USING TRF-VALIDATION-PARMS.
035200     IF NOT VP-CONV-IS-ALLOWED
035300         DISPLAY 'TRFCNV1 - FILE NAME NOT ELIGIBLE FOR CONVERSION'
035400     ELSE
035500         DISPLAY 'TRFCNV1 - SOURCE VLOG NAME IS ' VP-VLOG-NAME
035600     END-IF.
035700 1399-EXIT.
035800     EXIT.
035900 EJECT
036000********************************************************************
036100*              OPEN THE EVENT LOG AND BIN OUTPUT FILES             *
036200********************************************************************
036300
036400 1400-OPEN-CONVERSION-FILES.
036500     OPEN INPUT VLOG-FILE.
036600     IF WS-VLOG-FILE-STATUS NOT = '00'
036700         DISPLAY 'ERROR OPENING VLOG FILE, STATUS ='
036800                 WS-VLOG-FILE-STATUS
036900         GO TO EOJ9900-ABEND
037000     END-IF.
037100     OPEN OUTPUT V30-FILE.
037200     IF WS-V30-FILE-STATUS NOT = '00'
037300         DISPLAY 'ERROR OPENING V30 FILE, STATUS ='
037400                 WS-V30-FILE-STATUS
037500         GO TO EOJ9900-ABEND
037600     END-IF.
037700     OPEN OUTPUT S30-FILE.
037800     IF WS-S30-FILE-STATUS NOT = '00'
037900         DISPLAY 'ERROR OPENING S30 FILE, STATUS ='
038000                 WS-S30-FILE-STATUS
038100         GO TO EOJ9900-ABEND
038200     END-IF.
038300 1499-EXIT.
038400     EXIT.
038500
038600 1500-CLOSE-CONVERSION-FILES.
038700     CLOSE VLOG-FILE.
038800     CLOSE V30-FILE.
038900     CLOSE S30-FILE.
039000 1599-EXIT.
039100     EXIT.
039200 EJECT
039300********************************************************************
039400*             LOAD THE EVENT LOG INTO THE EVENT TABLE              *
039500********************************************************************
039600
039700 2000-LOAD-EVENT-LOG.
039800     MOVE 'N' TO WS-VLOG-EOF-SW.
039900     PERFORM 2005-READ-ONE-VLOG-LINE
040000         THRU 2005-EXIT
040100         UNTIL VLOG-AT-EOF.
040200 2000-EXIT.
040300     EXIT.
040400
040500 2005-READ-ONE-VLOG-LINE.
040600     READ VLOG-FILE
040700         AT END
040800             SET VLOG-AT-EOF TO TRUE
040900         NOT AT END
041000             ADD 1 TO WS-EVENTS-READ-CNT
041100             PERFORM 2010-PARSE-EVENT-LINE
041200                 THRU 2010-EXIT
041300             IF WS-EVENT-COUNT < WS-MAX-EVENTS
041400                 PERFORM 2015-STORE-EVENT-IN-TABLE
041500                     THRU 2015-EXIT
041600             ELSE
041700                 DISPLAY 'EVENT TABLE FULL - LINE DISCARDED'
041800             END-IF
041900     END-READ.
042000 2005-EXIT.
042100     EXIT.
042200 EJECT
042300********************************************************************
042400*                   PARSE ONE VEHICLE EVENT LINE                   *
042500********************************************************************
042600
042700 2010-PARSE-EVENT-LINE.
042800     MOVE VLOG-TEXT TO WS-VLOG-LINE.
042900     MOVE 'N' TO EV-RESET-SW EV-DUR-IND EV-HDWY-IND
043000                 EV-STMP-IND EV-SPD-IND.
043100     MOVE ZERO TO EV-DURATION EV-HEADWAY EV-STAMP-MS EV-SPEED.
043200     MOVE SPACES TO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4.
043300     IF WS-VLOG-LINE = '*'
043400         SET EV-IS-RESET TO TRUE
043500         ADD 1 TO WS-RESET-CNT
043600     ELSE
043700         UNSTRING WS-VLOG-LINE DELIMITED BY ','
043800             INTO WS-FLD1 WS-FLD2 WS-FLD3 WS-FLD4
043900             TALLYING IN WS-FIELD-COUNT
044000         END-UNSTRING
044100         PERFORM 2012-PARSE-DURATION-FIELD
044200             THRU 2012-EXIT
044300         PERFORM 2013-PARSE-HEADWAY-FIELD
044400             THRU 2013-EXIT
044500         PERFORM 2020-PARSE-STAMP-FIELD
044600             THRU 2020-EXIT
044700         PERFORM 2025-PARSE-SPEED-FIELD
044800             THRU 2025-EXIT
044900     END-IF.
045000 2010-EXIT.
045100     EXIT.
045200 EJECT
045300********************************************************************
045400*                  PARSE THE DURATION FIELD (FIELD 1)              *
045500********************************************************************
045600
045700 2012-PARSE-DURATION-FIELD.
045800     MOVE WS-FLD1 TO WS-SCAN-FIELD.
045900     PERFORM 2030-TEST-NUMERIC-TOKEN
046000         THRU 2030-EXIT.
046100     IF WS-SCAN-IS-VALID
046200         MOVE WS-SCAN-FIELD (1:WS-SCAN-LEN) TO EV-DURATION
046300         SET EV-DUR-KNOWN TO TRUE
046400     END-IF.
046500 2012-EXIT.
046600     EXIT.
046700
046800********************************************************************
046900*                  PARSE THE HEADWAY FIELD (FIELD 2)                *
047000********************************************************************
047100
047200 2013-PARSE-HEADWAY-FIELD.
047300     MOVE WS-FLD2 TO WS-SCAN-FIELD.
047400     PERFORM 2030-TEST-NUMERIC-TOKEN
047500         THRU 2030-EXIT.
047600     IF WS-SCAN-IS-VALID
047700         MOVE WS-SCAN-FIELD (1:WS-SCAN-LEN) TO EV-HEADWAY
047800         SET EV-HDWY-KNOWN TO TRUE
047900     END-IF.
048000 2013-EXIT.
048100     EXIT.
048200 EJECT
048300********************************************************************
048400*          TEST A TOKEN FOR AN UNSIGNED NUMERIC VALUE              *
048500*          (COMMON ELEMENT -- USED FOR FIELDS 1, 2 AND 4)          *
048600********************************************************************
048700
048800 2030-TEST-NUMERIC-TOKEN.
048900     MOVE 'N' TO WS-SCAN-VALID-SW.
049000     MOVE ZERO TO WS-SCAN-LEN.
049100     PERFORM 2031-SCAN-TOKEN-CHARACTER
049200         VARYING WS-SCAN-IX FROM 1 BY 1
049300         UNTIL WS-SCAN-IX > 12
049400            OR WS-SCAN-FIELD (WS-SCAN-IX:1) = SPACE.
049500     COMPUTE WS-SCAN-LEN = WS-SCAN-IX - 1.
049600     IF WS-SCAN-LEN > 0
049700         IF WS-SCAN-FIELD (1:WS-SCAN-LEN) IS NUMERIC
049800             SET WS-SCAN-IS-VALID TO TRUE
049900         END-IF
050000     END-IF.
050100 2030-EXIT.
050200     EXIT.
050300
050400 2031-SCAN-TOKEN-CHARACTER.
050500*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE DOES THE WORK.
050600     CONTINUE.
050700 EJECT
050800********************************************************************
050900*                   PARSE THE STAMP FIELD (FIELD 3)                *
051000*      FORMAT IS HH:MM:SS -- H 0-23, M 0-59, S 0-59, ELSE UNKNOWN  *
051100********************************************************************
051200
051300 2020-PARSE-STAMP-FIELD.
051400     MOVE 'N' TO WS-STAMP-VALID-SW.
051500     IF WS-FLD3 (9:4) = SPACES
051600         IF WS-FLD3 (1:2) IS NUMERIC
051700             IF WS-FLD3 (3:1) = ':'
051800                 IF WS-FLD3 (4:2) IS NUMERIC
051900                     IF WS-FLD3 (6:1) = ':'
052000                         IF WS-FLD3 (7:2) IS NUMERIC
052100                             MOVE WS-FLD3 (1:2) TO WS-STAMP-HH-N
052200                             MOVE WS-FLD3 (4:2) TO WS-STAMP-MM-N
052300                             MOVE WS-FLD3 (7:2) TO WS-STAMP-SS-N
052400                             IF WS-STAMP-HH-N < 24
052500                                AND WS-STAMP-MM-N < 60
052600                                AND WS-STAMP-SS-N < 60
052700                                 SET WS-STAMP-IS-VALID TO TRUE
052800                             END-IF
052900                         END-IF
053000                     END-IF
053100                 END-IF
053200             END-IF
053300         END-IF
053400     END-IF.
053500     IF WS-STAMP-IS-VALID
053600         COMPUTE EV-STAMP-MS =
053700             ((WS-STAMP-HH-N * 3600) + (WS-STAMP-MM-N * 60)
053800              + WS-STAMP-SS-N) * 1000
053900         SET EV-STMP-KNOWN TO TRUE
054000     END-IF.
054100 2020-EXIT.
054200     EXIT.
054300 EJECT
054400********************************************************************
054500*                   PARSE THE SPEED FIELD (FIELD 4)                *
054600********************************************************************
054700
054800 2025-PARSE-SPEED-FIELD.
054900     MOVE WS-FLD4 TO WS-SCAN-FIELD.
055000     PERFORM 2030-TEST-NUMERIC-TOKEN
055100         THRU 2030-EXIT.
055200     IF WS-SCAN-IS-VALID
055300         MOVE WS-SCAN-FIELD (1:WS-SCAN-LEN) TO EV-SPEED
055400         SET EV-SPD-KNOWN TO TRUE
055500     END-IF.
055600 2025-EXIT.
055700     EXIT.
055800 EJECT
055900********************************************************************
056000*            STORE THE PARSED EVENT INTO THE EVENT TABLE           *
056100********************************************************************
056200
056300 2015-STORE-EVENT-IN-TABLE.
056400     ADD 1 TO WS-EVENT-COUNT.
056500     MOVE EV-RESET-SW  TO ET-RESET-SW (WS-EVENT-COUNT).
056600     MOVE EV-DUR-IND   TO ET-DUR-IND  (WS-EVENT-COUNT).
056700     MOVE EV-DURATION  TO ET-DURATION (WS-EVENT-COUNT).
056800     MOVE EV-HDWY-IND  TO ET-HDWY-IND (WS-EVENT-COUNT).
056900     MOVE EV-HEADWAY   TO ET-HEADWAY  (WS-EVENT-COUNT).
057000     MOVE EV-STMP-IND  TO ET-STMP-IND (WS-EVENT-COUNT).
057100     MOVE EV-STAMP-MS  TO ET-STAMP-MS (WS-EVENT-COUNT).
057200     MOVE EV-SPD-IND   TO ET-SPD-IND  (WS-EVENT-COUNT).
057300     MOVE EV-SPEED     TO ET-SPEED    (WS-EVENT-COUNT).
057400 2015-EXIT.
057500     EXIT.
057600 EJECT
057700********************************************************************
057800*        FORWARD PROPAGATION PASS (FIRST EVENT TO LAST)            *
057900********************************************************************
058000
058100 2100-FORWARD-PROPAGATE.
058200     MOVE 'N' TO WS-CARRY-KNOWN-SW.
058300     PERFORM 2105-FORWARD-ONE-EVENT
058400         VARYING ET-IX FROM 1 BY 1
058500         UNTIL ET-IX > WS-EVENT-COUNT.
058600 2100-EXIT.
058700     EXIT.
058800
058900 2105-FORWARD-ONE-EVENT.
059000     IF WS-CARRY-IS-KNOWN
059100         MOVE ET-IX TO WS-SPS-IX
059200         MOVE WS-CARRY-STAMP TO WS-SPS-PARM
059300         PERFORM 2110-SET-PREV-STAMP
059400             THRU 2110-EXIT
059500     END-IF.
059600     IF ET-STMP-KNOWN (ET-IX)
059700         MOVE ET-STAMP-MS (ET-IX) TO WS-CARRY-STAMP
059800         SET WS-CARRY-IS-KNOWN TO TRUE
059900     ELSE
060000         MOVE 'N' TO WS-CARRY-KNOWN-SW
060100     END-IF.
060200 2105-EXIT.
060300     EXIT.
060400 EJECT
060500********************************************************************
060600*   SET-PREVIOUS-STAMP(P) -- OPERATES ON TABLE ENTRY WS-SPS-IX,    *
060700*   PREVIOUS-EVENT VALUE CARRIED IN WS-SPS-PARM.  SHARED BY THE    *
060800*   FORWARD-PROPAGATION AND GAP-INTERPOLATION PASSES.              *
060900********************************************************************
061000
061100 2110-SET-PREV-STAMP.
061200     IF ET-HDWY-KNOWN (WS-SPS-IX) AND NOT ET-STMP-KNOWN (WS-SPS-IX)
061300         COMPUTE ET-STAMP-MS (WS-SPS-IX) =
061400             WS-SPS-PARM + ET-HEADWAY (WS-SPS-IX)
061500         SET ET-STMP-KNOWN (WS-SPS-IX) TO TRUE
061600         ADD 1 TO WS-REPAIR-CNT
061700     END-IF.
061800     IF ET-STMP-KNOWN (WS-SPS-IX) AND NOT ET-HDWY-KNOWN (WS-SPS-IX)
061900         COMPUTE WS-SPS-HEADWAY-CALC =
062000             ET-STAMP-MS (WS-SPS-IX) - WS-SPS-PARM
062100         IF WS-SPS-HEADWAY-CALC > 0
062200             MOVE WS-SPS-HEADWAY-CALC TO ET-HEADWAY (WS-SPS-IX)
062300             SET ET-HDWY-KNOWN (WS-SPS-IX) TO TRUE
062400             ADD 1 TO WS-REPAIR-CNT
062500         ELSE
062600             DISPLAY 'FATAL - COMPUTED HEADWAY NOT POSITIVE, EVENT '
062700                     WS-SPS-IX
062800             GO TO EOJ9900-ABEND
062900         END-IF
063000     END-IF.
063100 2110-EXIT.
063200     EXIT.
063300 EJECT
063400********************************************************************
063500*        BACKWARD PROPAGATION PASS (LAST EVENT TO FIRST)           *
063600********************************************************************
063700
063800 2200-BACKWARD-PROPAGATE.
063900     MOVE 'N' TO WS-CARRY-KNOWN-SW.
064000     PERFORM 2205-BACKWARD-ONE-EVENT
064100         VARYING ET-IX FROM WS-EVENT-COUNT BY -1
064200         UNTIL ET-IX < 1.
064300 2200-EXIT.
064400     EXIT.
064500
064600 2205-BACKWARD-ONE-EVENT.
064700     IF NOT ET-STMP-KNOWN (ET-IX) AND WS-CARRY-IS-KNOWN
064800         MOVE WS-CARRY-STAMP TO ET-STAMP-MS (ET-IX)
064900         SET ET-STMP-KNOWN (ET-IX) TO TRUE
065000         ADD 1 TO WS-REPAIR-CNT
065100     END-IF.
065200     MOVE ET-IX TO WS-GPS-IX.
065300     PERFORM 2120-GET-PREV-STAMP
065400         THRU 2120-EXIT.
065500     IF WS-GPS-IS-KNOWN
065600         MOVE WS-GPS-RESULT TO WS-CARRY-STAMP
065700         SET WS-CARRY-IS-KNOWN TO TRUE
065800     ELSE
065900         MOVE 'N' TO WS-CARRY-KNOWN-SW
066000     END-IF.
066100 2205-EXIT.
066200     EXIT.
066300 EJECT
066400********************************************************************
066500*   GET-PREVIOUS-STAMP -- OPERATES ON TABLE ENTRY WS-GPS-IX,       *
066600*   DEFINED ONLY WHEN BOTH STAMP AND HEADWAY ARE KNOWN.            *
066700********************************************************************
066800
066900 2120-GET-PREV-STAMP.
067000     MOVE 'N' TO WS-GPS-KNOWN-SW.
067100     IF ET-STMP-KNOWN (WS-GPS-IX) AND ET-HDWY-KNOWN (WS-GPS-IX)
067200         COMPUTE WS-GPS-RESULT =
067300             ET-STAMP-MS (WS-GPS-IX) - ET-HEADWAY (WS-GPS-IX) + 999
067400         SET WS-GPS-IS-KNOWN TO TRUE
067500     END-IF.
067600 2120-EXIT.
067700     EXIT.
067800 EJECT
067900********************************************************************
068000*                GAP INTERPOLATION PASS (FIRST TO LAST)            *
068100********************************************************************
068200
068300 2300-GAP-INTERPOLATE.
068400     MOVE 'N' TO WS-GAP-KNOWN-SW.
068500     MOVE ZERO TO WS-GAP-BUF-COUNT.
068600     PERFORM 2305-GAP-ONE-EVENT
068700         VARYING ET-IX FROM 1 BY 1
068800         UNTIL ET-IX > WS-EVENT-COUNT.
068900 2300-EXIT.
069000     EXIT.
069100
069200 2305-GAP-ONE-EVENT.
069300     IF ET-STMP-KNOWN (ET-IX)
069400         IF WS-GAP-BUF-COUNT > 0 AND WS-GAP-IS-KNOWN
069500             PERFORM 2310-INTERPOLATE-BUFFERED-RUN
069600                 THRU 2310-EXIT
069700         END-IF
069800         MOVE ET-STAMP-MS (ET-IX) TO WS-GAP-LAST-STAMP
069900         SET WS-GAP-IS-KNOWN TO TRUE
070000         MOVE ZERO TO WS-GAP-BUF-COUNT
070100     ELSE
070200         IF WS-GAP-BUF-COUNT = 0
070300             MOVE ET-IX TO WS-GAP-BUF-START-IX
070400         END-IF
070500         ADD 1 TO WS-GAP-BUF-COUNT
070600     END-IF.
070700 2305-EXIT.
070800     EXIT.
070900 EJECT
071000********************************************************************
071100*   INTERPOLATE A BUFFERED RUN OF UNKNOWN-STAMP EVENTS ENDING      *
071200*   JUST BEFORE THE KNOWN STAMP AT THE CURRENT ET-IX.              *
071300********************************************************************
071400
071500 2310-INTERPOLATE-BUFFERED-RUN.
071600     COMPUTE WS-GAP-GAP = ET-STAMP-MS (ET-IX) - WS-GAP-LAST-STAMP.
071700     COMPUTE WS-GAP-T = WS-GAP-BUF-COUNT + 1.
071800     COMPUTE WS-GAP-HEADWAY = WS-GAP-GAP / WS-GAP-T.
071900     MOVE WS-GAP-LAST-STAMP TO WS-GAP-WALK-STAMP.
072000     PERFORM 2315-APPLY-ONE-BUFFERED-EVENT
072100         VARYING WS-GAP-WALK-IX FROM WS-GAP-BUF-START-IX BY 1
072200         UNTIL WS-GAP-WALK-IX > ET-IX - 1.
072300 2310-EXIT.
072400     EXIT.
072500
072600 2315-APPLY-ONE-BUFFERED-EVENT.
072700     IF NOT ET-HDWY-KNOWN (WS-GAP-WALK-IX)
072800         MOVE WS-GAP-HEADWAY TO ET-HEADWAY (WS-GAP-WALK-IX)
072900         SET ET-HDWY-KNOWN (WS-GAP-WALK-IX) TO TRUE
073000     END-IF.
073100     MOVE WS-GAP-WALK-IX TO WS-SPS-IX.
073200     MOVE WS-GAP-WALK-STAMP TO WS-SPS-PARM.
073300     PERFORM 2110-SET-PREV-STAMP
073400         THRU 2110-EXIT.
073500     MOVE ET-STAMP-MS (WS-GAP-WALK-IX) TO WS-GAP-WALK-STAMP.
073600 2315-EXIT.
073700     EXIT.
073800 EJECT
073900********************************************************************
074000*                         BINNING PASS                             *
074100********************************************************************
074200
074300 2400-BIN-EVENTS.
074400     PERFORM 2410-BIN-ONE-EVENT
074500         VARYING ET-IX FROM 1 BY 1
074600         UNTIL ET-IX > WS-EVENT-COUNT.
074700     PERFORM 2430-EMIT-ACCUM
074800         THRU 2430-EXIT.
074900 2400-EXIT.
075000     EXIT.
075100
075200 2410-BIN-ONE-EVENT.
075300     IF ET-IS-RESET (ET-IX)
075400         SET SP-IS-RESET TO TRUE
075500     ELSE
075600         IF NOT ET-STMP-KNOWN (ET-IX)
075700             DISPLAY 'FATAL - EVENT HAS NO STAMP AFTER REPAIR, EVENT '
075800                     ET-IX
075900             GO TO EOJ9900-ABEND
076000         END-IF
076100         COMPUTE WS-PERIOD = ET-STAMP-MS (ET-IX) / 30000
076200         IF WS-PERIOD < 0 OR WS-PERIOD > 2880
076300             DISPLAY 'FATAL - PERIOD OUT OF RANGE, EVENT ' ET-IX
076400             GO TO EOJ9900-ABEND
076500         END-IF
076600         PERFORM 2415-ADVANCE-TO-PERIOD
076700             THRU 2415-EXIT
076800             UNTIL WS-PERIOD NOT > SP-PERIOD
076900         PERFORM 2420-ADD-EVENT-TO-ACCUM
077000             THRU 2420-EXIT
077100     END-IF.
077200 2410-EXIT.
077300     EXIT.
077400
077500 2415-ADVANCE-TO-PERIOD.
077600     PERFORM 2430-EMIT-ACCUM
077700         THRU 2430-EXIT.
077800     COMPUTE WS-NEXT-PERIOD = SP-PERIOD + 1.
077900     PERFORM 2440-CLEAR-ACCUM
078000         THRU 2440-EXIT.
078100 2415-EXIT.
078200     EXIT.
078300 EJECT
078400********************************************************************
078500*                ADD THE CURRENT EVENT TO THE ACCUMULATOR          *
078600********************************************************************
078700
078800 2420-ADD-EVENT-TO-ACCUM.
078900     ADD 1 TO SP-VOLUME.
079000     IF ET-SPD-KNOWN (ET-IX)
079100         ADD ET-SPEED (ET-IX) TO SP-SPEED-SUM
079200         ADD 1 TO SP-SPEED-CNT
079300     END-IF.
079400 2420-EXIT.
079500     EXIT.
079600 EJECT
079700********************************************************************
079800*         EMIT THE ACCUMULATOR'S CURRENT PERIOD TO THE BINS       *
079900********************************************************************
080000
080100 2430-EMIT-ACCUM.
080200     MOVE -1 TO WS-EMIT-VOLUME.
080300     MOVE -1 TO WS-EMIT-SPEED.
080400     IF SP-NOT-RESET
080500         IF SP-VOLUME < 128
080600             MOVE SP-VOLUME TO WS-EMIT-VOLUME
080700         END-IF
080800         IF SP-SPEED-CNT > 0
080900             COMPUTE WS-EMIT-SPEED = SP-SPEED-SUM / SP-SPEED-CNT
081000             IF WS-EMIT-SPEED NOT < 128
081100                 MOVE -1 TO WS-EMIT-SPEED
081200             END-IF
081300         END-IF
081400     END-IF.
081500     IF SP-PERIOD NOT < 0 AND SP-PERIOD < 2880
081600         COMPUTE WS-BIN-IX = SP-PERIOD + 1
081700         IF WS-EMIT-VOLUME NOT < 0
081800             MOVE WS-EMIT-VOLUME TO VB-SLOT (WS-BIN-IX)
081900         END-IF
082000         IF WS-EMIT-SPEED NOT < 0
082100             MOVE WS-EMIT-SPEED TO SB-SLOT (WS-BIN-IX)
082200         END-IF
082300         ADD 1 TO WS-PERIODS-EMITTED-CNT
082400     END-IF.
082500 2430-EXIT.
082600     EXIT.
082700 EJECT
082800********************************************************************
082900*                  CLEAR THE ACCUMULATOR FOR PERIOD P              *
083000********************************************************************
083100
083200 2440-CLEAR-ACCUM.
083300     SET SP-NOT-RESET TO TRUE.
083400     MOVE WS-NEXT-PERIOD TO SP-PERIOD.
083500     MOVE ZERO TO SP-VOLUME SP-SPEED-SUM SP-SPEED-CNT.
083600 2440-EXIT.
083700     EXIT.
083800 EJECT
083900********************************************************************
084000*            WRITE THE TWO 2880-SLOT PORTABLE BIN FILES            *
084100********************************************************************
084200
084300 2500-WRITE-OUTPUT-BINS.
084400     PERFORM 2510-WRITE-ONE-BIN-PAIR
084500         VARYING WS-BIN-IX FROM 1 BY 1
084600         UNTIL WS-BIN-IX > 2880.
084700 2500-EXIT.
084800     EXIT.
084900
085000 2510-WRITE-ONE-BIN-PAIR.
085100     COMPUTE BIN-PERIOD-NO OF V30-OUT-RECORD = WS-BIN-IX - 1.
085200     MOVE VB-SLOT (WS-BIN-IX) TO BIN-SLOT-VALUE OF V30-OUT-RECORD.
085300     WRITE V30-OUT-RECORD.
085400     IF WS-V30-FILE-STATUS NOT = '00'
085500         DISPLAY 'ERROR WRITING V30 OUTPUT, STATUS ='
085600                 WS-V30-FILE-STATUS
085700         GO TO EOJ9900-ABEND
085800     END-IF.
085900     COMPUTE BIN-PERIOD-NO OF S30-OUT-RECORD = WS-BIN-IX - 1.
086000     MOVE SB-SLOT (WS-BIN-IX) TO BIN-SLOT-VALUE OF S30-OUT-RECORD.
086100     WRITE S30-OUT-RECORD.
086200     IF WS-S30-FILE-STATUS NOT = '00'
086300         DISPLAY 'ERROR WRITING S30 OUTPUT, STATUS ='
086400                 WS-S30-FILE-STATUS
086500         GO TO EOJ9900-ABEND
086600     END-IF.
086700 2510-EXIT.
086800     EXIT.
086900 EJECT
087000********************************************************************
087100*                        CLOSE AND TERMINATE                       *
087200********************************************************************
087300
087400 EOJ9000-CLOSE-FILES.
087500     DISPLAY 'TRFCNV1 PROCESSING COMPLETE'.
087600     DISPLAY 'EVENTS READ ............. ' WS-EVENTS-READ-CNT.
087700     DISPLAY 'RESET EVENTS ............ ' WS-RESET-CNT.
087800     DISPLAY 'STAMPS/HEADWAYS REPAIRED  ' WS-REPAIR-CNT.
087900     DISPLAY 'PERIODS EMITTED ......... ' WS-PERIODS-EMITTED-CNT.
088000     GO TO EOJ9999-EXIT.
088100 EOJ9900-ABEND.
088200     DISPLAY 'TRFCNV1 ABENDING DUE TO ERROR'.
088300 EOJ9999-EXIT.
088400     EXIT.
