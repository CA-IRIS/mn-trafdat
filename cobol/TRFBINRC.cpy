000100********************************************************************
000200*    TRFBINRC  --  BINNED SAMPLE OUTPUT RECORD (.V30 / .S30)       *
000300*    PORTABLE RENDITION -- 2880 OF THESE MAKE UP ONE DAY'S         *
000400*    VOLUME OR SPEED FILE FOR ONE SENSOR, PERIOD 0 = 00:00:00.     *
000500*    VALUE -1 MEANS MISSING DATA FOR THAT PERIOD.                  *
000600*--------------------------------------------------------------------*
000700* MAINTENANCE LOG                                                 *
000800* DATE      BY   REQUEST   DESCRIPTION                            *
000900* --------  ---  --------  --------------------------------------- *
001000* 03/19/91  RDH  SR-0118   ORIGINAL COPYBOOK.                     *
001100* 05/12/97  CNW  SR-0502   ADDED NUMERIC REDEFINE FOR DUMP UTIL.  *
001200*--------------------------------------------------------------------*
001300 01  TRF-BIN-RECORD.
001400     05  BIN-PERIOD-NO           PIC 9(04).
001500     05  BIN-SLOT-VALUE          PIC S9(03)
001600                                 SIGN IS TRAILING SEPARATE CHARACTER.
001700     05  FILLER                  PIC X(02).
001800 01  TRF-BIN-RECORD-NUM REDEFINES TRF-BIN-RECORD.
001900     05  BIN-PERIOD-NUMERIC      PIC 9(04).
002000     05  BIN-REST                PIC X(06).
