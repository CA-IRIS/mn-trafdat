000100********************************************************************
000200*    TRFEVREC  --  VEHICLE EVENT TABLE ENTRY                       *
000300*    ONE ENTRY PER LINE OF A SENSOR'S RAW .VLOG EVENT LOG.  USED   *
000400*    IN TRFCNV1 AS THE CURRENT-EVENT PARSE SCRATCH AREA; THE       *
000500*    IN-MEMORY EVENT TABLE RESTATES THESE SAME NINE FIELDS UNDER   *
000600*    THE ET- PREFIX SO IT CAN CARRY AN OCCURS CLAUSE.  EACH        *
000700*    NUMERIC FIELD CARRIES ITS OWN PRESENT/ABSENT INDICATOR SINCE  *
000800*    "UNKNOWN" IS A VALID STATE FOR DURATION, HEADWAY, STAMP AND   *
000900*    SPEED ALIKE.                                                 *
001000*--------------------------------------------------------------------*
001100* MAINTENANCE LOG                                                 *
001200* DATE      BY   REQUEST   DESCRIPTION                            *
001300* --------  ---  --------  --------------------------------------- *
001400* 03/19/91  RDH  SR-0118   ORIGINAL COPYBOOK.                     *
001500* 08/04/94  JLP  SR-0387   ADDED RESET-SW FOR DETECTOR RESET LINES.*
001600*--------------------------------------------------------------------*
001700 01  EV-ENTRY.
001800     05  EV-RESET-SW             PIC X(01).
001900         88  EV-IS-RESET             VALUE 'Y'.
002000         88  EV-NOT-RESET            VALUE 'N'.
002100     05  EV-DUR-IND              PIC X(01).
002200         88  EV-DUR-KNOWN            VALUE 'Y'.
002300         88  EV-DUR-UNKNOWN          VALUE 'N'.
002400     05  EV-DURATION             PIC S9(9) COMP.
002500     05  EV-HDWY-IND             PIC X(01).
002600         88  EV-HDWY-KNOWN           VALUE 'Y'.
002700         88  EV-HDWY-UNKNOWN         VALUE 'N'.
002800     05  EV-HEADWAY              PIC S9(9) COMP.
002900     05  EV-STMP-IND             PIC X(01).
003000         88  EV-STMP-KNOWN           VALUE 'Y'.
003100         88  EV-STMP-UNKNOWN         VALUE 'N'.
003200     05  EV-STAMP-MS             PIC S9(9) COMP.
003300     05  EV-SPD-IND              PIC X(01).
003400         88  EV-SPD-KNOWN            VALUE 'Y'.
003500         88  EV-SPD-UNKNOWN          VALUE 'N'.
003600     05  EV-SPEED                PIC S9(3) COMP.
003700     05  FILLER                  PIC X(02).
