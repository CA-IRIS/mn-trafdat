000100********************************************************************
000200*    TRFACUM  --  SAMPLE-PERIOD ACCUMULATOR                        *
000300*    HOLDS THE RUNNING VOLUME COUNT AND SPEED TOTALS FOR THE       *
000400*    30-SECOND PERIOD CURRENTLY BEING BUILT DURING THE BINNING     *
000500*    PASS OF TRFCNV1.  CLEARED AT EACH PERIOD BOUNDARY.            *
000600*--------------------------------------------------------------------*
000700* MAINTENANCE LOG                                                 *
000800* DATE      BY   REQUEST   DESCRIPTION                            *
000900* --------  ---  --------  --------------------------------------- *
001000* 03/19/91  RDH  SR-0118   ORIGINAL COPYBOOK.                     *
001100*--------------------------------------------------------------------*
001200 01  SP-ACCUM.
001300     05  SP-RESET-SW             PIC X(01).
001400         88  SP-IS-RESET             VALUE 'Y'.
001500         88  SP-NOT-RESET            VALUE 'N'.
001600     05  SP-PERIOD               PIC S9(4) COMP.
001700     05  SP-VOLUME               PIC S9(4) COMP.
001800     05  SP-SPEED-SUM            PIC S9(6) COMP.
001900     05  SP-SPEED-CNT            PIC S9(4) COMP.
002000     05  FILLER                  PIC X(04).
