000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFVALD.
000300 AUTHOR. R. D. HOLTZ.
000400 INSTALLATION. T54 TRAFFIC SYSTEMS.
000500 DATE-WRITTEN. 03/19/91.
000600 DATE-COMPILED.
000700 SECURITY. STATE DOT - TRAFFIC SYSTEMS - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  COMMON REQUEST-VALIDATION ELEMENT FOR THE TRAFFIC SAMPLE DATA  *
001200*  ARCHIVE SUBSYSTEM.  CALLED BY TRFCNV1, TRFDCAT AND TRFSCAT      *
001300*  BEFORE ANY ARCHIVE I/O IS ATTEMPTED TO CHECK THE REQUEST       *
001400*  YEAR, REQUEST DATE AND SAMPLE FILE NAME TAKEN FROM THE PARM    *
001500*  CARD.  AN INVALID REQUEST IS REJECTED WITH NO OUTPUT -- THE    *
001600*  CALLING PROGRAM DECIDES WHAT "REJECTED" MEANS FOR ITS OWN      *
001700*  FILES.                                                         *
001800*                                                                  *
001900*P    ENTRY PARAMETERS..                                           *
002000*     TRF-VALIDATION-PARMS (COPY TRFVALPM) -- VP-YEAR, VP-DATE     *
002100*     AND VP-FILE-NAME SUPPLIED BY THE CALLER; VP-YEAR-VALID-SW,   *
002200*     VP-DATE-VALID-SW, VP-FNAME-VALID-SW, VP-BINNED-NAME-SW,      *
002300*     VP-CONV-ALLOWED-SW AND VP-VLOG-NAME RETURNED.                *
002400*                                                                  *
002500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002600*     NONE -- AN INVALID FIELD ONLY TURNS OFF THE MATCHING         *
002700*     SWITCH, IT DOES NOT ABEND.                                   *
002800*                                                                  *
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003300*     WS-VALID-EXT-TABLE -- THE SIX RECOGNIZED SAMPLE FILE         *
003400*     EXTENSIONS.                                                  *
003500*                                                                  *
003600********************************************************************
003700*--------------------------------------------------------------------*
003800* MAINTENANCE LOG                                                   *
003900* DATE      BY   REQUEST   DESCRIPTION                              *
004000* --------  ---  --------  ----------------------------------------- *
004100* 03/19/91  RDH  SR-0118   ORIGINAL VERSION -- YEAR/DATE/FILE-NAME   *
004200*                          CHECKS FOR TRFCNV1 ONLY.                 *
004300* 11/02/92  DPM  SR-0241   BROKE OUT AS A CALLABLE ELEMENT SO       *
004400*                          TRFDCAT AND TRFSCAT COULD SHARE THE      *
004500*                          SAME RULES.                              *
004600* 06/14/93  DPM  SR-0266   ADDED VP-BINNED-NAME-SW FOR THE CATALOG  *
004700*                          PROGRAMS' USE.                           *
004800* 08/04/94  JLP  SR-0387   ADDED VP-CONV-ALLOWED-SW AND .VLOG NAME  *
004900*                          DERIVATION FOR TRFCNV1.                  *
005000* 02/17/97  CNW  SR-0470   CORRECTED EXTENSION TEST TO USE THE      *
005100*                          ACTUAL TRIMMED NAME LENGTH INSTEAD OF    *
005200*                          A FIXED OFFSET -- SHORT NAMES WERE       *
005300*                          FAILING VALIDATION.                      *
005400* 11/09/98  CNW  SR-0511   YEAR-2000 REVIEW -- VP-YEAR AND          *
005500*                          VP-DATE ARE STRAIGHT DIGIT FIELDS, NOT   *
005600*                          WINDOWED DATES.  NO CHANGE REQUIRED.     *
005700* 01/06/99  CNW  SR-0511   Y2K SIGN-OFF.  RE-RAN FULL REGRESSION   *
005800*                          DECK, NO FAILURES.                       *
005900* 09/22/03  MTF  SR-0588   ADDED .PR60/.PT60 TO THE BINNED-NAME     *
006000*                          TABLE FOR THE NEW 60-MINUTE COUNT AND    *
006100*                          OCCUPANCY PRODUCTS.                      *
006200*--------------------------------------------------------------------*
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SPECIAL-NAMES.
006600     CLASS TRF-DIGIT-CLASS IS '0123456789'
006700     UPSI-0 IS TRF-TRACE-SW ON STATUS IS TRF-TRACE-ON.
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
007000 77  WS-CALL-COUNT               PIC S9(9) COMP VALUE ZERO.
007100 77  WS-REJECT-COUNT             PIC S9(9) COMP VALUE ZERO.
007200 01  FILLER PIC X(32)
007300     VALUE 'TRFVALD WORKING STORAGE BEGINS '.
007400********************************************************************
007500*                 R E A D   O N L Y   C O N S T A N T S            *
007600********************************************************************
007700 01  WS-MAX-EXTENSIONS           PIC S9(4) COMP VALUE +6.
007800 01  FILLER REDEFINES WS-MAX-EXTENSIONS.
007900     05  FILLER                  PIC X(01).
008000     05  WS-MAX-EXTENSIONS-LOW   PIC 9(01).
008100 01  WS-VALID-EXT-TABLE.
008200     05  FILLER                  PIC X(05) VALUE '.V30 '.
008300     05  FILLER                  PIC X(05) VALUE '.C30 '.
008400     05  FILLER                  PIC X(05) VALUE '.S30 '.
008500     05  FILLER                  PIC X(05) VALUE '.VLOG'.
008600     05  FILLER                  PIC X(05) VALUE '.PR60'.
008700     05  FILLER                  PIC X(05) VALUE '.PT60'.
008800 01  WS-VALID-EXT-R REDEFINES WS-VALID-EXT-TABLE.
008900     05  WS-VALID-EXT            PIC X(05) OCCURS 6 TIMES.
009000 EJECT
009100********************************************************************
009200*                V A R I A B L E   W O R K   A R E A S             *
009300********************************************************************
009400 01  VARIABLE-WORK-AREA.
009500     05  WS-IX                   PIC S9(4) COMP.
009600     05  WS-FN-LEN               PIC S9(4) COMP.
009700     05  WS-EXT-IX               PIC S9(4) COMP.
009800     05  WS-EXT4                 PIC X(04).
009900     05  WS-EXT5                 PIC X(05).
010000     05  WS-EXT4-MATCH-SW        PIC X(01).
010100         88  WS-EXT4-MATCHES         VALUE 'Y'.
010200     05  WS-EXT5-MATCH-SW        PIC X(01).
010300         88  WS-EXT5-MATCHES         VALUE 'Y'.
010400     05  WS-CONV-EXT-SW          PIC X(01).
010500         88  WS-CONV-EXT-OK          VALUE 'Y'.
010550     05  FILLER                  PIC X(04).
010600 EJECT
010700 LINKAGE SECTION.
010800 COPY TRFVALPM.
010900 EJECT
011000 PROCEDURE DIVISION USING TRF-VALIDATION-PARMS.
011100********************************************************************
011200*                        MAINLINE LOGIC                           *
011300********************************************************************
011400
011500 0000-CONTROL-PROCESS.
011600     ADD 1 TO WS-CALL-COUNT
011700     PERFORM 1000-VALIDATE-YEAR
011800         THRU 1099-VALIDATE-YEAR-EXIT.
011900     PERFORM 1100-VALIDATE-DATE
012000         THRU 1199-VALIDATE-DATE-EXIT.
012100     PERFORM 1200-VALIDATE-FILE-NAME
012200         THRU 1299-VALIDATE-FILE-NAME-EXIT.
012300     PERFORM 1300-DERIVE-VLOG-NAME
012400         THRU 1399-DERIVE-VLOG-NAME-EXIT.
012500     GOBACK.
012600 EJECT
012700********************************************************************
012800*                    VALIDATE REQUEST YEAR                        *
012900********************************************************************
013000
013100 1000-VALIDATE-YEAR.
013200     MOVE 'N' TO VP-YEAR-VALID-SW.
013300     IF VP-YEAR IS NUMERIC
013400         SET VP-YEAR-IS-VALID TO TRUE
013500     ELSE
013600         ADD 1 TO WS-REJECT-COUNT
013700     END-IF.
013800 1099-VALIDATE-YEAR-EXIT.
013900     EXIT.
014000 EJECT
014100********************************************************************
014200*                    VALIDATE REQUEST DATE                        *
014300********************************************************************
014400
014500 1100-VALIDATE-DATE.
014600* DATE IS VALID ONLY WHEN IT IS EIGHT DIGITS AND THE FIRST FOUR
014700* MATCH THE REQUEST YEAR -- SEE VP-DATE-R REDEFINE IN TRFVALPM.
014800     MOVE 'N' TO VP-DATE-VALID-SW.
014900     IF VP-DATE IS NUMERIC
015000         IF VP-DATE-YEAR-PART = VP-YEAR
015100             SET VP-DATE-IS-VALID TO TRUE
015200         ELSE
015300             ADD 1 TO WS-REJECT-COUNT
015400         END-IF
015500     ELSE
015600         ADD 1 TO WS-REJECT-COUNT
015700     END-IF.
015800 1199-VALIDATE-DATE-EXIT.
015900     EXIT.
016000 EJECT
016100********************************************************************
016200*                  VALIDATE SAMPLE FILE NAME                      *
016300********************************************************************
016400
016500 1200-VALIDATE-FILE-NAME.
016600     MOVE 'N' TO VP-FNAME-VALID-SW.
016700     MOVE 'N' TO VP-BINNED-NAME-SW.
016800     MOVE SPACES TO WS-EXT4 WS-EXT5.
016900     PERFORM 1210-COMPUTE-NAME-LENGTH
017000         THRU 1219-COMPUTE-NAME-LENGTH-EXIT.
017100     IF WS-FN-LEN > 0 AND WS-FN-LEN NOT > 20
017200         PERFORM 1220-EXTRACT-EXTENSIONS
017300             THRU 1229-EXTRACT-EXTENSIONS-EXIT
017400         PERFORM 1230-MATCH-VALID-EXT
017500             THRU 1239-MATCH-VALID-EXT-EXIT
017600         IF WS-EXT4-MATCHES OR WS-EXT5-MATCHES
017700             SET VP-FNAME-IS-VALID TO TRUE
017800         END-IF
017900         IF WS-EXT4-MATCHES
018000             SET VP-NAME-IS-BINNED TO TRUE
018100         END-IF
018200         IF WS-EXT5-MATCHES AND WS-EXT5 NOT = '.VLOG'
018300             SET VP-NAME-IS-BINNED TO TRUE
018400         END-IF
018500     END-IF.
018600     IF NOT VP-FNAME-IS-VALID
018700         ADD 1 TO WS-REJECT-COUNT
018800     END-IF.
018900 1299-VALIDATE-FILE-NAME-EXIT.
019000     EXIT.
019100
019200 1210-COMPUTE-NAME-LENGTH.
019300     MOVE ZERO TO WS-FN-LEN.
019400     PERFORM 1211-SCAN-ONE-CHARACTER
019500         VARYING WS-IX FROM 1 BY 1
019600         UNTIL WS-IX > 20 OR VP-FILE-NAME(WS-IX:1) = SPACE.
019700     COMPUTE WS-FN-LEN = WS-IX - 1.
019800 1219-COMPUTE-NAME-LENGTH-EXIT.
019900     EXIT.
020000
020100 1211-SCAN-ONE-CHARACTER.
020200*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE ON THE
020300*    PERFORM DOES THE WORK; THIS PARAGRAPH JUST GIVES IT A
020400*    RANGE OF ITS OWN FOR THE TRACE LISTING.
020500     CONTINUE.
020600
020700 1220-EXTRACT-EXTENSIONS.
020800     IF WS-FN-LEN NOT < 4
020900         MOVE VP-FILE-NAME(WS-FN-LEN - 3:4) TO WS-EXT4
021000     END-IF.
021100     IF WS-FN-LEN NOT < 5
021200         MOVE VP-FILE-NAME(WS-FN-LEN - 4:5) TO WS-EXT5
021300     END-IF.
021400 1229-EXTRACT-EXTENSIONS-EXIT.
021500     EXIT.
021600
021700 1230-MATCH-VALID-EXT.
021800     MOVE 'N' TO WS-EXT4-MATCH-SW.
021900     MOVE 'N' TO WS-EXT5-MATCH-SW.
022000     PERFORM 1231-TEST-ONE-EXTENSION
022100         VARYING WS-EXT-IX FROM 1 BY 1
022200         UNTIL WS-EXT-IX > WS-MAX-EXTENSIONS
022300            OR (WS-EXT4-MATCHES AND WS-EXT5-MATCHES).
022400 1239-MATCH-VALID-EXT-EXIT.
022500     EXIT.
022600
022700 1231-TEST-ONE-EXTENSION.
022800     IF WS-EXT4 = WS-VALID-EXT(WS-EXT-IX) (1:4)
022900         SET WS-EXT4-MATCHES TO TRUE
023000     END-IF.
023100     IF WS-EXT5 = WS-VALID-EXT(WS-EXT-IX)
023200         SET WS-EXT5-MATCHES TO TRUE
023300     END-IF.
023400 EJECT
023500********************************************************************
023600*              DERIVE .VLOG SOURCE NAME FOR CONVERSION             *
023700********************************************************************
023800
023900 1300-DERIVE-VLOG-NAME.
024000     MOVE SPACES TO VP-VLOG-NAME.
024100     MOVE 'N' TO VP-CONV-ALLOWED-SW.
024200     MOVE 'N' TO WS-CONV-EXT-SW.
024300     IF VP-FNAME-IS-VALID
024400         IF WS-EXT4 = '.V30' OR WS-EXT4 = '.S30'
024500             SET WS-CONV-EXT-OK TO TRUE
024600         END-IF
024700     END-IF.
024800     IF WS-CONV-EXT-OK
024900         SET VP-CONV-IS-ALLOWED TO TRUE
025000         STRING VP-FILE-NAME (1:WS-FN-LEN - 3) DELIMITED BY SIZE
025100                'VLOG'                          DELIMITED BY SIZE
025200                INTO VP-VLOG-NAME
025300     END-IF.
025400 1399-DERIVE-VLOG-NAME-EXIT.
025500     EXIT.
