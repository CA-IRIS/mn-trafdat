000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFSCAT.
000300 AUTHOR. D. P. MARSH.
000400 INSTALLATION. T54 TRAFFIC SYSTEMS.
000500 DATE-WRITTEN. 06/14/93.
000600 DATE-COMPILED.
000700 SECURITY. STATE DOT - TRAFFIC SYSTEMS - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  LISTS THE DISTINCT SENSOR IDS THAT HAVE ARCHIVED SAMPLE DATA    *
001200*  FOR A GIVEN DATE.  READS THE ARCHIVE CATALOG IN CATALOG ORDER,  *
001300*  KEEPS ONLY THE ENTRIES OWNED BY THE REQUESTED DATE THAT ARE     *
001400*  VALID SAMPLE FILE NAMES, STRIPS EACH NAME DOWN TO ITS SENSOR    *
001500*  ID (EVERYTHING BEFORE THE FIRST PERIOD) AND KEEPS THE SET OF    *
001600*  IDS DEDUPED AND IN ASCENDING ORDER IN AN IN-MEMORY TABLE.  NO   *
001700*  SORT STEP IS USED -- THE TABLE IS MAINTAINED SORTED BY          *
001800*  INSERTION AS EACH ENTRY IS ACCEPTED.                            *
001900*                                                                  *
002000*J    JCL..                                                        *
002100*                                                                  *
002200* //TRFSCAT  EXEC PGM=TRFSCAT                                      *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002400* //SYSOUT   DD SYSOUT=*                                           *
002500* //PARMIN   DD DSN=T54.T9522T.TRFDAT.PARMCARD,DISP=SHR             *
002600* //CATLGIN  DD DISP=SHR,DSN=T54.T9522T.TRFDAT.CATALOG.DATA         *
002700* //SENSRPT  DD SYSOUT=*                                            *
002800* //SYSIPT   DD DUMMY                                               *
002900* //*                                                               *
003000*                                                                  *
003100*P    ENTRY PARAMETERS..                                           *
003200*     ONE CONTROL CARD ON PARMIN -- REQUEST YEAR AND REQUEST       *
003300*     DATE (FILE NAME FIELD IS PRESENT BUT UNUSED BY THIS          *
003400*     ELEMENT).                                                    *
003500*                                                                  *
003600*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003700*     I/O ERROR ON FILES.  AN INVALID REQUEST YEAR OR DATE         *
003800*     PRODUCES AN EMPTY REPORT, NOT AN ABEND.  THE TABLE           *
003900*     OVERFLOWING WS-MAX-SENSORS IS AN ABEND -- SEE 2320.          *
004000*                                                                  *
004100*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004200*                                                                  *
004300*     TRFVALD  ---- REQUEST VALIDATION ELEMENT, CALLED ONCE FOR    *
004400*                    THE CONTROL CARD AND AGAIN FOR EACH           *
004500*                    CANDIDATE CATALOG ENTRY NAME.                 *
004600*                                                                  *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004800*     WS-MAX-SENSORS -- SIZE OF THE SORTED SENSOR-ID-TABLE.        *
004900*                                                                  *
005000********************************************************************
005100*--------------------------------------------------------------------*
005200* MAINTENANCE LOG                                                   *
005300* DATE      BY   REQUEST   DESCRIPTION                              *
005400* --------  ---  --------  ----------------------------------------- *
005500* 06/14/93  DPM  SR-0266   ORIGINAL VERSION.                        *
005600* 03/02/95  JLP  SR-0402   INSERTION SORT WAS COMPARING THE FULL    *
005700*                          10-BYTE SENSOR-ID FIELD INCLUDING        *
005800*                          TRAILING SPACES, WHICH LET A SHORT ID    *
005900*                          AND A LONGER ID SHARING THE SAME         *
006000*                          LEADING CHARACTERS BOTH SURVIVE.  NO     *
006100*                          CHANGE NEEDED -- FIELD COMPARE ALREADY   *
006200*                          PADS BOTH SIDES WITH SPACES.  CLOSED     *
006300*                          AS NOT A DEFECT.                         *
006400* 11/09/98  CNW  SR-0511   YEAR-2000 REVIEW -- VP-YEAR AND          *
006500*                          VP-DATE ARE STRAIGHT DIGIT FIELDS, NOT   *
006600*                          WINDOWED DATES.  NO CHANGE REQUIRED.     *
006700* 01/06/99  CNW  SR-0511   Y2K SIGN-OFF.                            *
006800* 09/22/03  MTF  SR-0588   RAISED WS-MAX-SENSORS FROM 200 TO 500    *
006900*                          TO COVER THE LARGER COUNTY DISTRICTS.    *
007000*--------------------------------------------------------------------*
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM
007500     CLASS TRF-DIGIT-CLASS IS '0123456789'
007600     UPSI-0 IS TRF-TRACE-SW ON STATUS IS TRF-TRACE-ON.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT PARM-FILE ASSIGN TO PARMIN
008000         FILE STATUS IS WS-PARM-FILE-STATUS.
008100     SELECT CATALOG-FILE ASSIGN TO CATLGIN
008200         FILE STATUS IS WS-CATALOG-FILE-STATUS.
008300     SELECT SENSOR-RPT-FILE ASSIGN TO SENSRPT
008400         FILE STATUS IS WS-SENSRPT-FILE-STATUS.
008500 EJECT
008600 DATA DIVISION.
008700 FILE SECTION.
008800 FD  PARM-FILE
008900     RECORDING MODE IS F
009000     BLOCK CONTAINS 0 RECORDS.
009100 COPY TRFPARM.
009200 EJECT
009300 FD  CATALOG-FILE
009400     RECORDING MODE IS F
009500     BLOCK CONTAINS 0 RECORDS.
009600 COPY TRFCATRC.
009700 EJECT
009800 FD  SENSOR-RPT-FILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 01  SENSOR-RPT-REC              PIC X(20).
010200 EJECT
010300 WORKING-STORAGE SECTION.
010400 01  FILLER PIC X(32)
010500     VALUE 'TRFSCAT WORKING STORAGE BEGINS '.
010600********************************************************************
010700*                     COUNTERS AND SWITCHES                        *
010800********************************************************************
010900 77  WS-ENTRIES-READ-CNT         PIC S9(9) COMP VALUE ZERO.
011000 77  WS-SENSORS-WRITTEN-CNT      PIC S9(9) COMP VALUE ZERO.
011100 77  WS-NAME-LEN                 PIC S9(4) COMP.
011200 77  WS-NAME-IX                  PIC S9(4) COMP.
011300 77  WS-SENSOR-ID-LEN            PIC S9(4) COMP.
011400 77  WS-DOT-IX                   PIC S9(4) COMP.
011500 77  WS-MAX-SENSORS              PIC S9(4) COMP VALUE +500.
011600 77  WS-SENSOR-COUNT             PIC S9(4) COMP VALUE ZERO.
011700 77  WS-INS-IX                   PIC S9(4) COMP.
011800 77  WS-SHIFT-IX                 PIC S9(4) COMP.
011900 77  WS-WRITE-IX                 PIC S9(4) COMP.
012000 01  FILE-STATUS-WORK-AREA.
012100     05  WS-PARM-FILE-STATUS     PIC X(02).
012200     05  WS-CATALOG-FILE-STATUS  PIC X(02).
012300     05  WS-SENSRPT-FILE-STATUS  PIC X(02).
012400     05  FILLER                  PIC X(02).
012500 01  CONTROL-SWITCH-AREA.
012600     05  WS-CATALOG-EOF-SW       PIC X(01).
012700         88  CATALOG-AT-EOF          VALUE 'Y'.
012800     05  WS-ENTRY-ACCEPTED-SW    PIC X(01).
012900         88  ENTRY-IS-ACCEPTED       VALUE 'Y'.
013000     05  WS-DUPLICATE-SW         PIC X(01).
013100         88  SENSOR-IS-DUPLICATE    VALUE 'Y'.
013200     05  FILLER                  PIC X(01).
013300 01  SENSOR-EXTRACT-WORK-AREA.
013400     05  WS-CAND-SENSOR-ID       PIC X(10).
013500     05  FILLER                  PIC X(06).
013600 EJECT
013700********************************************************************
013800*          R E Q U E S T   V A L I D A T I O N   P A R M S         *
013900********************************************************************
014000 COPY TRFVALPM.
014100 EJECT
014200********************************************************************
014300*                C A T A L O G   R E P O R T   A R E A             *
014400********************************************************************
014500 COPY TRFRPTRC.
014600 EJECT
014700********************************************************************
014800*         S O R T E D   S E N S O R   I D   T A B L E              *
014900*    MAINTAINED IN ASCENDING ORDER BY INSERTION -- NO SORT VERB    *
015000*    IS USED, SEE 2300-INSERT-SENSOR-ID THRU 2321.                 *
015100********************************************************************
015200 01  SENSOR-ID-TABLE.
015300     05  FILLER                  PIC X(04) VALUE 'SIDT'.
015400     05  SID-ENTRY OCCURS 1 TO 500 TIMES
015500             DEPENDING ON WS-SENSOR-COUNT.
015600         10  SID-SENSOR-ID           PIC X(10).
015700 01  FILLER PIC X(32)
015800     VALUE 'TRFSCAT WORKING STORAGE ENDS   '.
015900 EJECT
016000 LINKAGE SECTION.
016100 EJECT
016200 PROCEDURE DIVISION.
016300********************************************************************
016400*                        MAINLINE LOGIC                           *
016500********************************************************************
016600
016700 0000-CONTROL-PROCESS.
016800     PERFORM 1000-INITIALIZATION
016900         THRU 1099-EXIT.
017000     PERFORM 1100-OPEN-FILES
017100         THRU 1199-EXIT.
017200     PERFORM 1200-READ-PARM-CARD
017300         THRU 1299-EXIT.
017400     PERFORM 1300-VALIDATE-REQUEST
017500         THRU 1399-EXIT.
017600     IF VP-YEAR-IS-VALID AND VP-DATE-IS-VALID
017700         PERFORM 2000-MAIN-PROCESS
017800             THRU 2000-EXIT
017900         PERFORM 2600-WRITE-SENSOR-TABLE
018000             THRU 2600-EXIT
018100     ELSE
018200         DISPLAY 'TRFSCAT - REQUEST YEAR/DATE INVALID, EMPTY REPORT'
018300     END-IF.
018400     PERFORM EOJ9000-CLOSE-FILES
018500         THRU EOJ9999-EXIT.
018600     GOBACK.
018700 EJECT
018800********************************************************************
018900*                         INITIALIZATION                          *
019000********************************************************************
019100
019200 1000-INITIALIZATION.
019300     MOVE ZERO TO WS-ENTRIES-READ-CNT WS-SENSORS-WRITTEN-CNT
019400                  WS-SENSOR-COUNT.
019500 1099-EXIT.
019600     EXIT.
019700
019800 1100-OPEN-FILES.
019900     OPEN INPUT PARM-FILE.
020000     IF WS-PARM-FILE-STATUS NOT = '00'
020100         DISPLAY 'ERROR OPENING PARM FILE, STATUS ='
020200                 WS-PARM-FILE-STATUS
020300         GO TO EOJ9900-ABEND
020400     END-IF.
020500     OPEN INPUT CATALOG-FILE.
020600     IF WS-CATALOG-FILE-STATUS NOT = '00'
020700         DISPLAY 'ERROR OPENING CATALOG FILE, STATUS ='
020800                 WS-CATALOG-FILE-STATUS
020900         GO TO EOJ9900-ABEND
021000     END-IF.
021100     OPEN OUTPUT SENSOR-RPT-FILE.
021200     IF WS-SENSRPT-FILE-STATUS NOT = '00'
021300         DISPLAY 'ERROR OPENING SENSOR REPORT FILE, STATUS ='
021400                 WS-SENSRPT-FILE-STATUS
021500         GO TO EOJ9900-ABEND
021600     END-IF.
021700 1199-EXIT.
021800     EXIT.
021900 EJECT
022000 1200-READ-PARM-CARD.
022100     READ PARM-FILE
022200         AT END
022300             DISPLAY 'NO CONTROL CARD PRESENT ON PARMIN'
022400             GO TO EOJ9900-ABEND
022500     END-READ.
022600     MOVE TP-YEAR      TO VP-YEAR.
022700     MOVE TP-DATE      TO VP-DATE.
022800     MOVE TP-FILE-NAME TO VP-FILE-NAME.
022900     CLOSE PARM-FILE.
023000 1299-EXIT.
023100     EXIT.
023200
023300 1300-VALIDATE-REQUEST.
023400     CALL 'TRFVALD' USING TRF-VALIDATION-PARMS.
023500 1399-EXIT.
023600     EXIT.
023700 EJECT
023800********************************************************************
023900*       READ THE CATALOG AND BUILD THE SENSOR-ID TABLE             *
024000********************************************************************
024100
024200 2000-MAIN-PROCESS.
024300     MOVE 'N' TO WS-CATALOG-EOF-SW.
024400     PERFORM 2100-READ-NEXT-ENTRY
024500         THRU 2100-EXIT
024600         UNTIL CATALOG-AT-EOF.
024700 2000-EXIT.
024800     EXIT.
024900
025000 2100-READ-NEXT-ENTRY.
025100     READ CATALOG-FILE
025200         AT END
025300             SET CATALOG-AT-EOF TO TRUE
025400         NOT AT END
025500             ADD 1 TO WS-ENTRIES-READ-CNT
025600             PERFORM 2200-PROCESS-ENTRY
025700                 THRU 2200-EXIT
025800             IF ENTRY-IS-ACCEPTED
025900                 PERFORM 2250-EXTRACT-SENSOR-ID
026000                     THRU 2250-EXIT
026100                 PERFORM 2300-INSERT-SENSOR-ID
026200                     THRU 2300-EXIT
026300             END-IF
026400     END-READ.
026500 2100-EXIT.
026600     EXIT.
026700 EJECT
026800********************************************************************
026900*           APPLY THE DATE-KEY / SENSOR-ID RULES                  *
027000********************************************************************
027100
027200 2200-PROCESS-ENTRY.
027300     MOVE 'N' TO WS-ENTRY-ACCEPTED-SW.
027400     IF CAT-DATE-KEY = VP-DATE
027500         PERFORM 2210-COMPUTE-ENTRY-NAME-LENGTH
027600             THRU 2210-EXIT
027700         IF WS-NAME-LEN > 0 AND WS-NAME-LEN NOT > 20
027800             MOVE SPACES TO VP-FILE-NAME
027900             MOVE CAT-ENTRY-NAME (1:WS-NAME-LEN)
028000                 TO VP-FILE-NAME (1:WS-NAME-LEN)
028100             CALL 'TRFVALD' USING TRF-VALIDATION-PARMS
028200             IF VP-FNAME-IS-VALID
028300                 SET ENTRY-IS-ACCEPTED TO TRUE
028400             END-IF
028500         END-IF
028600     END-IF.
028700 2200-EXIT.
028800     EXIT.
028900
029000 2210-COMPUTE-ENTRY-NAME-LENGTH.
029100     PERFORM 2211-SCAN-ONE-CHARACTER
029200         VARYING WS-NAME-IX FROM 1 BY 1
029300         UNTIL WS-NAME-IX > 24
029400            OR CAT-ENTRY-NAME (WS-NAME-IX:1) = SPACE.
029500     COMPUTE WS-NAME-LEN = WS-NAME-IX - 1.
029600 2210-EXIT.
029700     EXIT.
029800
029900 2211-SCAN-ONE-CHARACTER.
030000*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE DOES THE WORK.
030100     CONTINUE.
030200 EJECT
030300********************************************************************
030400*      EXTRACT THE SENSOR ID -- EVERYTHING BEFORE THE FIRST "."    *
030500********************************************************************
030600
030700 2250-EXTRACT-SENSOR-ID.
030800     MOVE WS-NAME-LEN TO WS-SENSOR-ID-LEN.
030900     PERFORM 2251-SCAN-FOR-DOT
031000         VARYING WS-DOT-IX FROM 1 BY 1
031100         UNTIL WS-DOT-IX > WS-NAME-LEN
031200            OR CAT-ENTRY-NAME (WS-DOT-IX:1) = '.'.
031300     IF WS-DOT-IX NOT > WS-NAME-LEN
031400         COMPUTE WS-SENSOR-ID-LEN = WS-DOT-IX - 1
031500     END-IF.
031600     IF WS-SENSOR-ID-LEN > 10
031700         MOVE 10 TO WS-SENSOR-ID-LEN
031800     END-IF.
031900     MOVE SPACES TO WS-CAND-SENSOR-ID.
032000     IF WS-SENSOR-ID-LEN > 0
032100         MOVE CAT-ENTRY-NAME (1:WS-SENSOR-ID-LEN)
032200             TO WS-CAND-SENSOR-ID (1:WS-SENSOR-ID-LEN)
032300     END-IF.
032400 2250-EXIT.
032500     EXIT.
032600
032700 2251-SCAN-FOR-DOT.
032800*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE DOES THE WORK.
032900     CONTINUE.
033000 EJECT
033100********************************************************************
033200*       INSERT THE SENSOR ID INTO THE SORTED TABLE, DEDUPED        *
033300********************************************************************
033400
033500 2300-INSERT-SENSOR-ID.
033600     MOVE 'N' TO WS-DUPLICATE-SW.
033700     IF WS-SENSOR-COUNT NOT < WS-MAX-SENSORS
033800         DISPLAY 'TRFSCAT - SENSOR-ID-TABLE FULL AT '
033900                 WS-MAX-SENSORS ' ENTRIES'
034000         GO TO EOJ9900-ABEND
034100     END-IF.
034200     PERFORM 2310-FIND-INSERT-POSITION
034300         THRU 2310-EXIT.
034400     IF NOT SENSOR-IS-DUPLICATE
034500         PERFORM 2320-SHIFT-AND-INSERT
034600             THRU 2320-EXIT
034700     END-IF.
034800 2300-EXIT.
034900     EXIT.
035000
035100 2310-FIND-INSERT-POSITION.
035200     PERFORM 2311-TEST-ONE-POSITION
035300         VARYING WS-INS-IX FROM 1 BY 1
035400         UNTIL WS-INS-IX > WS-SENSOR-COUNT
035500            OR SID-SENSOR-ID (WS-INS-IX) NOT < WS-CAND-SENSOR-ID.
035600     IF WS-INS-IX NOT > WS-SENSOR-COUNT
035700         IF SID-SENSOR-ID (WS-INS-IX) = WS-CAND-SENSOR-ID
035800             SET SENSOR-IS-DUPLICATE TO TRUE
035900         END-IF
036000     END-IF.
036100 2310-EXIT.
036200     EXIT.
036300
036400 2311-TEST-ONE-POSITION.
036500*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE DOES THE WORK.
036600     CONTINUE.
036700
036800 2320-SHIFT-AND-INSERT.
036900     ADD 1 TO WS-SENSOR-COUNT.
037000     PERFORM 2321-SHIFT-ONE-ENTRY
037100         VARYING WS-SHIFT-IX FROM WS-SENSOR-COUNT BY -1
037200         UNTIL WS-SHIFT-IX NOT > WS-INS-IX.
037300     MOVE WS-CAND-SENSOR-ID TO SID-SENSOR-ID (WS-INS-IX).
037400 2320-EXIT.
037500     EXIT.
037600
037700 2321-SHIFT-ONE-ENTRY.
037800     MOVE SID-SENSOR-ID (WS-SHIFT-IX - 1) TO SID-SENSOR-ID (WS-SHIFT-IX).
037900 EJECT
038000********************************************************************
038100*               WRITE THE SENSOR CATALOG REPORT                    *
038200********************************************************************
038300
038400 2600-WRITE-SENSOR-TABLE.
038500     PERFORM 2610-WRITE-ONE-SENSOR
038600         VARYING WS-WRITE-IX FROM 1 BY 1
038700         UNTIL WS-WRITE-IX > WS-SENSOR-COUNT.
038800 2600-EXIT.
038900     EXIT.
039000
039100 2610-WRITE-ONE-SENSOR.
039200     MOVE SID-SENSOR-ID (WS-WRITE-IX) TO SC-SENSOR-ID.
039300     WRITE SENSOR-RPT-REC FROM TRF-SENSOR-CATALOG-RECORD.
039400     IF WS-SENSRPT-FILE-STATUS NOT = '00'
039500         DISPLAY 'ERROR WRITING SENSOR REPORT, STATUS ='
039600                 WS-SENSRPT-FILE-STATUS
039700         GO TO EOJ9900-ABEND
039800     END-IF.
039900     ADD 1 TO WS-SENSORS-WRITTEN-CNT.
040000 EJECT
040100********************************************************************
040200*                        CLOSE AND TERMINATE                       *
040300********************************************************************
040400
040500 EOJ9000-CLOSE-FILES.
040600     CLOSE CATALOG-FILE.
040700     CLOSE SENSOR-RPT-FILE.
040800     DISPLAY 'TRFSCAT PROCESSING COMPLETE'.
040900     DISPLAY 'CATALOG ENTRIES READ .... ' WS-ENTRIES-READ-CNT.
041000     DISPLAY 'DISTINCT SENSORS ........ ' WS-SENSORS-WRITTEN-CNT.
041100     GO TO EOJ9999-EXIT.
041200 EOJ9900-ABEND.
041300     DISPLAY 'TRFSCAT ABENDING DUE TO ERROR'.
041400 EOJ9999-EXIT.
041500     EXIT.
