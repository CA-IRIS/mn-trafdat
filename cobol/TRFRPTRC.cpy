000100********************************************************************
000200*    TRFRPTRC  --  CATALOG REPORT OUTPUT RECORDS                   *
000300*    DATE-CATALOG-RECORD IS WRITTEN BY TRFDCAT, ONE PER            *
000400*    ACCEPTED YYYYMMDD.  SENSOR-CATALOG-RECORD IS WRITTEN BY       *
000500*    TRFSCAT, ONE PER DISTINCT SENSOR-ID, ASCENDING.               *
000600*    SINGLE-COLUMN REPORTS -- NO HEADINGS OR TOTALS.               *
000700*--------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                 *
000900* DATE      BY   REQUEST   DESCRIPTION                            *
001000* --------  ---  --------  --------------------------------------- *
001100* 11/02/92  DPM  SR-0241   ORIGINAL COPYBOOK FOR TRFDCAT.         *
001200* 06/14/93  DPM  SR-0266   ADDED SENSOR-CATALOG-RECORD FOR        *
001300*                          TRFSCAT.                                *
001400*--------------------------------------------------------------------*
001500 01  TRF-DATE-CATALOG-RECORD.
001600     05  DC-DATE                 PIC X(08).
001650     05  FILLER                  PIC X(02).
001700 01  TRF-SENSOR-CATALOG-RECORD.
001800     05  SC-SENSOR-ID            PIC X(10).
001850     05  FILLER                  PIC X(10).
