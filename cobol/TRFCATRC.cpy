000100********************************************************************
000200*    TRFCATRC  --  ARCHIVE CATALOG ENTRY RECORD                    *
000300*    ONE RECORD PER OBJECT IN THE ARCHIVE'S DIRECTORY LISTING      *
000400*    SURROGATE FILE -- EITHER A YEAR-LEVEL ENTRY (A DATE           *
000500*    DIRECTORY OR .TRAFFIC CONTAINER, DATE-KEY BLANK) OR A         *
000600*    DATE-LEVEL ENTRY (A SENSOR SAMPLE FILE, DATE-KEY = OWNING     *
000700*    DATE).  SHARED BY TRFDCAT AND TRFSCAT.                        *
000800*--------------------------------------------------------------------*
000900* MAINTENANCE LOG                                                 *
001000* DATE      BY   REQUEST   DESCRIPTION                            *
001100* --------  ---  --------  --------------------------------------- *
001200* 11/02/92  DPM  SR-0241   ORIGINAL COPYBOOK FOR TRFDCAT.         *
001300* 06/14/93  DPM  SR-0266   SHARED OUT TO TRFSCAT, ADDED NAME-     *
001400*                          VIEW REDEFINE FOR THE TRAFFIC-DATE /    *
001500*                          SENSOR-ID RULES.                       *
001600*--------------------------------------------------------------------*
001700 01  TRF-CATALOG-ENTRY.
001800     05  CAT-ENTRY-NAME          PIC X(24).
001900     05  CAT-ENTRY-TYPE          PIC X(01).
002000         88  CAT-IS-DIRECTORY        VALUE 'D'.
002100         88  CAT-IS-FILE             VALUE 'F'.
002200     05  CAT-DATE-KEY            PIC X(08).
002300     05  FILLER                  PIC X(04).
002400 01  TRF-CATALOG-NAME-VIEW REDEFINES TRF-CATALOG-ENTRY.
002500     05  CAT-NAME-DATE-PART      PIC X(08).
002600     05  CAT-NAME-REST           PIC X(29).
