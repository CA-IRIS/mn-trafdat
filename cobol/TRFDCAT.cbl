000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFDCAT.
000300 AUTHOR. D. P. MARSH.
000400 INSTALLATION. T54 TRAFFIC SYSTEMS.
000500 DATE-WRITTEN. 11/02/92.
000600 DATE-COMPILED.
000700 SECURITY. STATE DOT - TRAFFIC SYSTEMS - INTERNAL USE ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  LISTS THE DATES THAT HAVE ARCHIVED TRAFFIC DATA FOR A GIVEN     *
001200*  YEAR.  READS THE ARCHIVE CATALOG (THE DIRECTORY-LISTING         *
001300*  SURROGATE FILE MAINTAINED BY THE EXTRACT JOB) IN CATALOG        *
001400*  ORDER, APPLIES THE TRAFFIC-DATE RULE TO EACH ENTRY, AND         *
001500*  WRITES EACH ACCEPTED YYYYMMDD TO THE DATE CATALOG REPORT.       *
001600*                                                                  *
001700*J    JCL..                                                        *
001800*                                                                  *
001900* //TRFDCAT  EXEC PGM=TRFDCAT                                      *
002000* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002100* //SYSOUT   DD SYSOUT=*                                           *
002200* //PARMIN   DD DSN=T54.T9522T.TRFDAT.PARMCARD,DISP=SHR             *
002300* //CATLGIN  DD DISP=SHR,DSN=T54.T9522T.TRFDAT.CATALOG.DATA         *
002400* //DATERPT  DD SYSOUT=*                                            *
002500* //SYSIPT   DD DUMMY                                               *
002600* //*                                                               *
002700*                                                                  *
002800*P    ENTRY PARAMETERS..                                           *
002900*     ONE CONTROL CARD ON PARMIN -- REQUEST YEAR (DATE AND FILE    *
003000*     NAME FIELDS ARE PRESENT BUT UNUSED BY THIS ELEMENT).          *
003100*                                                                  *
003200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
003300*     I/O ERROR ON FILES.  AN INVALID REQUEST YEAR PRODUCES AN     *
003400*     EMPTY REPORT, NOT AN ABEND.                                   *
003500*                                                                  *
003600*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003700*                                                                  *
003800*     TRFVALD  ---- REQUEST VALIDATION ELEMENT                     *
003900*                                                                  *
004000*U    USER CONSTANTS AND TABLES REFERENCED..                       *
004100*     NONE.                                                        *
004200*                                                                  *
004300********************************************************************
004400*--------------------------------------------------------------------*
004500* MAINTENANCE LOG                                                   *
004600* DATE      BY   REQUEST   DESCRIPTION                              *
004700* --------  ---  --------  ----------------------------------------- *
004800* 11/02/92  DPM  SR-0241   ORIGINAL VERSION.                        *
004900* 06/14/93  DPM  SR-0266   SHARED VALIDATION AND CATALOG ENTRY      *
005000*                          COPYBOOKS OUT TO THE NEW TRFSCAT.        *
005100* 11/09/98  CNW  SR-0511   YEAR-2000 REVIEW -- YEAR COMPARISON IS   *
005200*                          A 4-CHARACTER STRING MATCH, NOT A        *
005300*                          WINDOWED 2-DIGIT CENTURY GUESS.  NO      *
005400*                          CHANGE REQUIRED.                         *
005500* 01/06/99  CNW  SR-0511   Y2K SIGN-OFF.                            *
005600* 09/22/03  MTF  SR-0588   CALLS TRFVALD FOR YEAR VALIDATION        *
005700*                          INSTEAD OF ITS OWN IN-LINE NUMERIC       *
005800*                          TEST, TO MATCH TRFCNV1 AND TRFSCAT.      *
005900*--------------------------------------------------------------------*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS TRF-DIGIT-CLASS IS '0123456789'
006500     UPSI-0 IS TRF-TRACE-SW ON STATUS IS TRF-TRACE-ON.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT PARM-FILE ASSIGN TO PARMIN
006900         FILE STATUS IS WS-PARM-FILE-STATUS.
007000     SELECT CATALOG-FILE ASSIGN TO CATLGIN
007100         FILE STATUS IS WS-CATALOG-FILE-STATUS.
007200     SELECT DATE-RPT-FILE ASSIGN TO DATERPT
007300         FILE STATUS IS WS-DATERPT-FILE-STATUS.
007400 EJECT
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  PARM-FILE
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS.
008000 COPY TRFPARM.
008100 EJECT
008200 FD  CATALOG-FILE
008300     RECORDING MODE IS F
008400     BLOCK CONTAINS 0 RECORDS.
008500 COPY TRFCATRC.
008600 EJECT
008700 FD  DATE-RPT-FILE
008800     RECORDING MODE IS F
008900     BLOCK CONTAINS 0 RECORDS.
009000 01  DATE-RPT-REC                PIC X(10).
009100 EJECT
009200 WORKING-STORAGE SECTION.
009300 01  FILLER PIC X(32)
009400     VALUE 'TRFDCAT WORKING STORAGE BEGINS '.
009500********************************************************************
009600*                     COUNTERS AND SWITCHES                        *
009700********************************************************************
009800 77  WS-ENTRIES-READ-CNT         PIC S9(9) COMP VALUE ZERO.
009900 77  WS-DATES-WRITTEN-CNT        PIC S9(9) COMP VALUE ZERO.
010000 77  WS-NAME-LEN                 PIC S9(4) COMP.
010100 77  WS-NAME-IX                  PIC S9(4) COMP.
010200 01  FILE-STATUS-WORK-AREA.
010300     05  WS-PARM-FILE-STATUS     PIC X(02).
010400     05  WS-CATALOG-FILE-STATUS  PIC X(02).
010500     05  WS-DATERPT-FILE-STATUS  PIC X(02).
010600     05  FILLER                  PIC X(02).
010700 01  CONTROL-SWITCH-AREA.
010800     05  WS-CATALOG-EOF-SW       PIC X(01).
010900         88  CATALOG-AT-EOF          VALUE 'Y'.
011000     05  WS-ENTRY-ACCEPTED-SW    PIC X(01).
011100         88  ENTRY-IS-ACCEPTED       VALUE 'Y'.
011200     05  FILLER                  PIC X(02).
011300 EJECT
011400********************************************************************
011500*          R E Q U E S T   V A L I D A T I O N   P A R M S         *
011600********************************************************************
011700 COPY TRFVALPM.
011800 EJECT
011900********************************************************************
012000*                C A T A L O G   R E P O R T   A R E A             *
012100********************************************************************
012200 COPY TRFRPTRC.
012300 01  FILLER PIC X(32)
012400     VALUE 'TRFDCAT WORKING STORAGE ENDS   '.
012500 EJECT
012600 LINKAGE SECTION.
012700 EJECT
012800 PROCEDURE DIVISION.
012900********************************************************************
013000*                        MAINLINE LOGIC                           *
013100********************************************************************
013200
013300 0000-CONTROL-PROCESS.
013400     PERFORM 1000-INITIALIZATION
013500         THRU 1099-EXIT.
013600     PERFORM 1100-OPEN-FILES
013700         THRU 1199-EXIT.
013800     PERFORM 1200-READ-PARM-CARD
013900         THRU 1299-EXIT.
014000     PERFORM 1300-VALIDATE-REQUEST
014100         THRU 1399-EXIT.
014200     IF VP-YEAR-IS-VALID
014300         PERFORM 2000-MAIN-PROCESS
014400             THRU 2000-EXIT
014500     ELSE
014600         DISPLAY 'TRFDCAT - REQUEST YEAR INVALID, EMPTY REPORT'
014700     END-IF.
014800     PERFORM EOJ9000-CLOSE-FILES
014900         THRU EOJ9999-EXIT.
015000     GOBACK.
015100 EJECT
015200********************************************************************
015300*                         INITIALIZATION                          *
015400********************************************************************
015500
015600 1000-INITIALIZATION.
015700     MOVE ZERO TO WS-ENTRIES-READ-CNT WS-DATES-WRITTEN-CNT.
015800 1099-EXIT.
015900     EXIT.
016000
016100 1100-OPEN-FILES.
016200     OPEN INPUT PARM-FILE.
016300     IF WS-PARM-FILE-STATUS NOT = '00'
016400         DISPLAY 'ERROR OPENING PARM FILE, STATUS ='
016500                 WS-PARM-FILE-STATUS
016600         GO TO EOJ9900-ABEND
016700     END-IF.
016800     OPEN INPUT CATALOG-FILE.
016900     IF WS-CATALOG-FILE-STATUS NOT = '00'
017000         DISPLAY 'ERROR OPENING CATALOG FILE, STATUS ='
017100                 WS-CATALOG-FILE-STATUS
017200         GO TO EOJ9900-ABEND
017300     END-IF.
017400     OPEN OUTPUT DATE-RPT-FILE.
017500     IF WS-DATERPT-FILE-STATUS NOT = '00'
017600         DISPLAY 'ERROR OPENING DATE REPORT FILE, STATUS ='
017700                 WS-DATERPT-FILE-STATUS
017800         GO TO EOJ9900-ABEND
017900     END-IF.
018000 1199-EXIT.
018100     EXIT.
018200 EJECT
018300 1200-READ-PARM-CARD.
018400     READ PARM-FILE
018500         AT END
018600             DISPLAY 'NO CONTROL CARD PRESENT ON PARMIN'
018700             GO TO EOJ9900-ABEND
018800     END-READ.
018900     MOVE TP-YEAR      TO VP-YEAR.
019000     MOVE TP-DATE      TO VP-DATE.
019100     MOVE TP-FILE-NAME TO VP-FILE-NAME.
019200     CLOSE PARM-FILE.
019300 1299-EXIT.
019400     EXIT.
019500
019600 1300-VALIDATE-REQUEST.
019700     CALL 'TRFVALD' USING TRF-VALIDATION-PARMS.
019800 1399-EXIT.
019900     EXIT.
020000 EJECT
020100********************************************************************
020200*         READ THE CATALOG AND WRITE THE ACCEPTED DATES            *
020300********************************************************************
020400
020500 2000-MAIN-PROCESS.
020600     MOVE 'N' TO WS-CATALOG-EOF-SW.
020700     PERFORM 2100-READ-NEXT-ENTRY
020800         THRU 2100-EXIT
020900         UNTIL CATALOG-AT-EOF.
021000 2000-EXIT.
021100     EXIT.
021200
021300 2100-READ-NEXT-ENTRY.
021400     READ CATALOG-FILE
021500         AT END
021600             SET CATALOG-AT-EOF TO TRUE
021700         NOT AT END
021800             ADD 1 TO WS-ENTRIES-READ-CNT
021900             PERFORM 2200-PROCESS-ENTRY
022000                 THRU 2200-EXIT
022100             IF ENTRY-IS-ACCEPTED
022200                 PERFORM 2300-WRITE-DATE-RECORD
022300                     THRU 2300-EXIT
022400             END-IF
022500     END-READ.
022600 2100-EXIT.
022700     EXIT.
022800 EJECT
022900********************************************************************
023000*                  APPLY THE TRAFFIC-DATE RULE                     *
023100********************************************************************
023200
023300 2200-PROCESS-ENTRY.
023400     MOVE 'N' TO WS-ENTRY-ACCEPTED-SW.
023500     PERFORM 2210-COMPUTE-ENTRY-NAME-LENGTH
023600         THRU 2210-EXIT.
023700     IF WS-NAME-LEN NOT < 8
023800         IF CAT-NAME-DATE-PART IS NUMERIC
023900             IF CAT-NAME-DATE-PART (1:4) = VP-YEAR
024000                 IF WS-NAME-LEN = 8 AND CAT-IS-DIRECTORY
024100                     SET ENTRY-IS-ACCEPTED TO TRUE
024200                 END-IF
024300                 IF WS-NAME-LEN = 16
024400                    AND CAT-ENTRY-NAME (9:8) = '.traffic'
024500                     SET ENTRY-IS-ACCEPTED TO TRUE
024600                 END-IF
024700             END-IF
024800         END-IF
024900     END-IF.
025000 2200-EXIT.
025100     EXIT.
025200
025300 2210-COMPUTE-ENTRY-NAME-LENGTH.
025400     PERFORM 2211-SCAN-ONE-CHARACTER
025500         VARYING WS-NAME-IX FROM 1 BY 1
025600         UNTIL WS-NAME-IX > 24
025700            OR CAT-ENTRY-NAME (WS-NAME-IX:1) = SPACE.
025800     COMPUTE WS-NAME-LEN = WS-NAME-IX - 1.
025900 2210-EXIT.
026000     EXIT.
026100
026200 2211-SCAN-ONE-CHARACTER.
026300*    BODY INTENTIONALLY EMPTY -- THE VARYING CLAUSE DOES THE WORK.
026400     CONTINUE.
026500 EJECT
026600********************************************************************
026700*                  WRITE ONE DATE CATALOG RECORD                   *
026800********************************************************************
026900
027000 2300-WRITE-DATE-RECORD.
027100     MOVE CAT-NAME-DATE-PART TO DC-DATE.
027200     WRITE DATE-RPT-REC FROM TRF-DATE-CATALOG-RECORD.
027300     IF WS-DATERPT-FILE-STATUS NOT = '00'
027400         DISPLAY 'ERROR WRITING DATE REPORT, STATUS ='
027500                 WS-DATERPT-FILE-STATUS
027600         GO TO EOJ9900-ABEND
027700     END-IF.
027800     ADD 1 TO WS-DATES-WRITTEN-CNT.
027900 2300-EXIT.
028000     EXIT.
028100 EJECT
028200********************************************************************
028300*                        CLOSE AND TERMINATE                       *
028400********************************************************************
028500
028600 EOJ9000-CLOSE-FILES.
028700     CLOSE CATALOG-FILE.
028800     CLOSE DATE-RPT-FILE.
028900     DISPLAY 'TRFDCAT PROCESSING COMPLETE'.
029000     DISPLAY 'CATALOG ENTRIES READ .... ' WS-ENTRIES-READ-CNT.
029100     DISPLAY 'DATES WRITTEN ........... ' WS-DATES-WRITTEN-CNT.
029200     GO TO EOJ9999-EXIT.
029300 EOJ9900-ABEND.
029400     DISPLAY 'TRFDCAT ABENDING DUE TO ERROR'.
029500 EOJ9999-EXIT.
029600     EXIT.
