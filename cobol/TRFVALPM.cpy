000100********************************************************************
000200*    TRFVALPM  --  REQUEST VALIDATION PARAMETER BLOCK              *
000300*    PASSED ON THE CALL TO TRFVALD BY TRFCNV1 / TRFDCAT /          *
000400*    TRFSCAT.  CALLER FILLS VP-YEAR / VP-DATE / VP-FILE-NAME;      *
000500*    TRFVALD RETURNS THE VALIDITY SWITCHES AND, FOR A              *
000600*    CONVERSION REQUEST, THE DERIVED .VLOG SOURCE NAME.            *
000700*--------------------------------------------------------------------*
000800* MAINTENANCE LOG                                                 *
000900* DATE      BY   REQUEST   DESCRIPTION                            *
001000* --------  ---  --------  --------------------------------------- *
001100* 03/19/91  RDH  SR-0118   ORIGINAL COPYBOOK FOR TRFVALD.         *
001200* 11/02/92  DPM  SR-0241   SHARED OUT TO TRFDCAT / TRFSCAT.       *
001300*--------------------------------------------------------------------*
001400 01  TRF-VALIDATION-PARMS.
001500     05  VP-YEAR                 PIC X(04).
001600     05  VP-DATE                 PIC X(08).
001700     05  VP-DATE-R REDEFINES VP-DATE.
001800         10  VP-DATE-YEAR-PART       PIC X(04).
001900         10  VP-DATE-MD-PART         PIC X(04).
002000     05  VP-FILE-NAME            PIC X(20).
002100     05  VP-FILE-NAME-R REDEFINES VP-FILE-NAME.
002200         10  VP-FN-HEAD              PIC X(15).
002300         10  VP-FN-TAIL5             PIC X(05).
002400     05  VP-VLOG-NAME            PIC X(20).
002500     05  VP-YEAR-VALID-SW        PIC X(01).
002600         88  VP-YEAR-IS-VALID        VALUE 'Y'.
002700     05  VP-DATE-VALID-SW        PIC X(01).
002800         88  VP-DATE-IS-VALID        VALUE 'Y'.
002900     05  VP-FNAME-VALID-SW       PIC X(01).
003000         88  VP-FNAME-IS-VALID       VALUE 'Y'.
003100     05  VP-BINNED-NAME-SW       PIC X(01).
003200         88  VP-NAME-IS-BINNED       VALUE 'Y'.
003300     05  VP-CONV-ALLOWED-SW      PIC X(01).
003400         88  VP-CONV-IS-ALLOWED      VALUE 'Y'.
003500     05  FILLER                  PIC X(10).
