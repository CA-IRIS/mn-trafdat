000100********************************************************************
000200*    TRFPARM  --  CONTROL CARD LAYOUT FOR TRAFFIC ARCHIVE JOBS      *
000300*    REQUEST YEAR / REQUEST DATE / SAMPLE FILE NAME, ONE CARD      *
000400*    PER RUN, READ FROM PARMIN AT JOB START.                      *
000500*--------------------------------------------------------------------*
000600* MAINTENANCE LOG                                                 *
000700* DATE      BY   REQUEST   DESCRIPTION                            *
000800* --------  ---  --------  --------------------------------------- *
000900* 03/19/91  RDH  SR-0118   ORIGINAL COPYBOOK FOR TRFCNV1.         *
001000* 11/02/92  DPM  SR-0241   SHARED OUT TO TRFDCAT / TRFSCAT.       *
001100*--------------------------------------------------------------------*
001200 01  TRF-PARM-CARD.
001300     05  TP-YEAR                 PIC X(04).
001400     05  TP-DATE                 PIC X(08).
001500     05  TP-FILE-NAME            PIC X(20).
001600     05  FILLER                  PIC X(48).
001700 01  TP-YEAR-R REDEFINES TRF-PARM-CARD.
001800     05  TP-YEAR-NUM             PIC 9(04).
001900     05  FILLER                  PIC X(76).
